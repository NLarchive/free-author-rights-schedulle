000100*  FD for the run-control/parameter file.
000200* 14/01/26 crh - Created.
000300*
000400 FD  CTLPARM-FILE.
000500 COPY "crs-nightly-1.0-copybooks-crctlrec.cob".
