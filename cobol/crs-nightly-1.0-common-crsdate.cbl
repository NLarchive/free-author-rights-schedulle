000100******************************************************************
000200**                                                               *
000300**                Date-To-Day-Count Conversion                   *
000400**                                                               *
000500******************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000***
001100      PROGRAM-ID.       CRSDATE.
001200***
001300     AUTHOR.           C R HARWELL.
001400***
001500     INSTALLATION.     DATA PROCESSING DEPT.
001600***
001700     DATE-WRITTEN.     12/01/1986.
001800***
001900     DATE-COMPILED.
002000***
002100     SECURITY.         COMPANY CONFIDENTIAL - SEE DP STANDARDS
002200*                      MANUAL SECTION 4 FOR DISTRIBUTION RULES.
002300***
002400*    REMARKS.          CONVERTS A CCYYMMDD DATE TO AN ABSOLUTE
002500*                      DAY NUMBER (A JULIAN DAY COUNT) SO THE
002600*                      CALLER CAN SUBTRACT TWO DATES AND GET A
002700*                      NUMBER OF CALENDAR DAYS.  DOES NOT USE
002800*                      ANY INTRINSIC FUNCTION - DP STANDARDS
002900*                      FORBID THEM ON THIS MACHINE'S COMPILER.
003000***
003100*    CALLED MODULES.   NONE.
003200***
003300* CHANGES:
003400* 12/01/1986 CRH -       CREATED FOR THE COPYRIGHT EXPIRY
003500*                        SCHEDULING JOB, SPUN OUT OF MAPS04'S
003600*                        DATE ROUTINE BUT REWRITTEN TO USE THE
003700*                        INTEGER JULIAN-DAY FORMULA INSTEAD OF
003800*                        FUNCTION INTEGER-OF-DATE.
003900* 19/01/1986 CRH -  .01  FIXED SIGN OF WS-A WHEN MONTH = 1 OR 2 -
004000*                        WAS GIVING A DAY COUNT ONE TOO LOW FOR
004100*                        JAN/FEB DATES.
004200* 03/02/1986 CRH -  .02  ZERO-DATE GUARD ADDED - A ZERO INPUT
004300*                        DATE NOW RETURNS A ZERO DAY COUNT
004400*                        RATHER THAN GARBAGE.
004500* 14/03/1999 CRH -  .03  Y2K REVIEW - DATE IS ALREADY CCYYMMDD
004600*                        (FULL 4-DIGIT YEAR), NO CHANGE NEEDED.
004700*
004800  ENVIRONMENT             DIVISION.
004900*================================
005000*
005100 CONFIGURATION           SECTION.
005200 SPECIAL-NAMES.
005300*------------------------------
005400      CLASS  NUMERIC-DATE   IS "0" THRU "9".
005500*
005600 INPUT-OUTPUT            SECTION.
005700 FILE-CONTROL.
005800*------------------------------
005900*
006000  DATA                    DIVISION.
006100*================================
006200*
006300 FILE SECTION.
006400*
006500 WORKING-STORAGE SECTION.
006600*------------------------------
006700*
006800 77  PROG-NAME                PIC X(16)  VALUE "CRSDATE (1.03)".
006900*
007000 01  WS-WORK-DATE.
007100     03  WS-YEAR               PIC 9(4).
007200     03  WS-MONTH              PIC 9(2).
007300     03  WS-DAY                PIC 9(2).
007400 01  WS-WORK-DATE9  REDEFINES WS-WORK-DATE
007500                    PIC 9(8).
007600*
007700 01  WS-CALC-FIELDS.
007800     03  WS-A                  PIC S9(8)  COMP.
007900     03  WS-Y                  PIC S9(8)  COMP.
008000     03  WS-Y-UNSIGNED REDEFINES WS-Y  PIC 9(8) COMP.
008100     03  WS-M                  PIC S9(8)  COMP.
008200     03  WS-JDN                PIC S9(8)  COMP.
008300     03  WS-JDN-UNSIGNED REDEFINES WS-JDN PIC 9(8) COMP.
008400     03  WS-TERM-1             PIC S9(8)  COMP.
008500     03  WS-TERM-2             PIC S9(8)  COMP.
008600     03  WS-TERM-3             PIC S9(8)  COMP.
008700     03  WS-TERM-4             PIC S9(8)  COMP.
008800     03  FILLER                PIC X(1).
008900*
009000 LINKAGE SECTION.
009100*------------------------------
009200*
009300 01  CR-DATE-YMD               PIC 9(8).
009400*                                  INPUT  - CCYYMMDD, 0 = UNKNOWN
009500 01  CR-DATE-JDN                PIC 9(8).
009600*                                  OUTPUT - ABSOLUTE DAY COUNT
009700*
009800 PROCEDURE DIVISION USING CR-DATE-YMD
009900                          CR-DATE-JDN.
010000*=========================================================
010100*
010200 AA000-MAIN.
010300*
010400     IF       CR-DATE-YMD = ZERO
010500              MOVE     ZERO TO CR-DATE-JDN
010600              GO TO    AA000-EXIT
010700     END-IF.
010800*
010900     MOVE     CR-DATE-YMD TO WS-WORK-DATE9.
011000*
011100*  Richards' integer Julian-Day-Number formula - Gregorian
011200*  calendar, valid for any date this catalog can hold.
011300*
011400     IF       WS-MONTH < 3
011500              COMPUTE  WS-A = (14 - WS-MONTH) / 12
011600     ELSE
011700              MOVE     ZERO TO WS-A
011800     END-IF.
011900*
012000     COMPUTE  WS-Y = WS-YEAR + 4800 - WS-A.
012100     COMPUTE  WS-M = WS-MONTH + (12 * WS-A) - 3.
012200*
012300     COMPUTE  WS-TERM-1 = (153 * WS-M + 2) / 5.
012400     COMPUTE  WS-TERM-2 = (WS-Y / 4) - (WS-Y / 100).
012500     COMPUTE  WS-TERM-3 = WS-Y / 400.
012600     COMPUTE  WS-TERM-4 = 365 * WS-Y.
012700*
012800     COMPUTE  WS-JDN = WS-DAY + WS-TERM-1 + WS-TERM-4 + WS-TERM-2
012900                        + WS-TERM-3 - 32045.
013000*
013100     MOVE     WS-JDN TO CR-DATE-JDN.
013200*
013300 AA000-EXIT.
013400     EXIT     PROGRAM.
