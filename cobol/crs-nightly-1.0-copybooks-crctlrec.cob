000100*****************************************************************
000200*                                                               *
000300*    Record Definition For the Run-Control/Parameter file      *
000400*       One record, RRN = 1 - CTLPARM                          *
000500*                                                               *
000600*****************************************************************
000700*  Lets Operations override "today" for a re-run or for testing
000800*  without recompiling anything.  If CTLPARM is missing or the
000900*  date field is zero, AA010 in each program defaults the run's
001000*  business date to 20250430 - see Ctl-Business-Date below.
001100*
001200*  File size 112 bytes - Operations finally ran out of the old
001300*  spare block, the knobs below were all asked for one run-log
001400*  review meeting at a time.
001500*
001600* 14/01/26 crh - Created - CAB wanted a way to re-run last
001700*                month's schedule without editing the programs.
001800* 29/01/26 crh -    .01 Added Ctl-Report-Limit, defaults to 20
001900*                   per Section 1 of the schedule report, CAB
002000*                   may want it raised to 50 at year end.
002100* 10/02/26 crh -    .02 Added Ctl-Run-Id, Ctl-Operator-Id,
002200*                   Ctl-Rerun-Flag, Ctl-Hold-Flag, Ctl-Last-Run-
002300*                   Date/Time, Ctl-Next-Run-Date, Ctl-Max-Works,
002400*                   Ctl-Max-Authors and Ctl-Notes - Operations
002500*                   wanted a record of which run produced which
002600*                   output without digging through the job log.
002650* 12/02/26 crh -    .03 Reset PIC/VALUE to uppercase reserved
002660*                   words to match the rest of the tree.
002700*
002800 01  CTL-PARAM-RECORD.
002900     03  CTL-BUSINESS-DATE       PIC 9(8).
003000*                                        ccyymmdd - 0 = use default
003100     03  CTL-REPORT-LIMIT        PIC 9(3).
003200*                                        0 = use default of 20
003300     03  CTL-DEBUG-SWITCH        PIC X(1).
003400*                                        Y = extra trace lines - def N
003500     03  CTL-RUN-ID              PIC X(8).
003600*                                        operator-assigned run label
003700     03  CTL-OPERATOR-ID         PIC X(8).
003800     03  CTL-RERUN-FLAG          PIC X(1).
003900         88  CTL-IS-RERUN            VALUE "Y".
004000     03  CTL-HOLD-FLAG           PIC X(1).
004100         88  CTL-JOB-ON-HOLD         VALUE "Y".
004200     03  CTL-LAST-RUN-DATE       PIC 9(8).
004300     03  CTL-LAST-RUN-TIME       PIC 9(6).
004400*                                        hhmmss
004500     03  CTL-NEXT-RUN-DATE       PIC 9(8).
004600*                                        0 = no re-run scheduled
004700     03  CTL-MAX-WORKS           PIC 9(5).
004800*                                        table-size knob, 0 = use
004900*                                        the compiled-in default
005000     03  CTL-MAX-AUTHORS         PIC 9(5).
005100     03  CTL-NOTES               PIC X(30).
005200     03  FILLER                 PIC X(20).
