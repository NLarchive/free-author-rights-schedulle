000100*  FD for the Work master, input side.
000200* 13/01/26 crh - Created.
000300*
000400 FD  WORKS-FILE.
000500 COPY "crs-nightly-1.0-copybooks-crworkrec.cob".
