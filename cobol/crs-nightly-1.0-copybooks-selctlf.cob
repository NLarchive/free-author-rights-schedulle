000100*  SELECT clause for the run-control/parameter file.  Optional -
000200*  AA010 treats "file not found" as "use the defaults".
000300* 14/01/26 crh - Created.
000400* 12/02/26 crh -    .01 Reset to uppercase reserved words to match
000500*                   the rest of the tree.
000600     SELECT  CTLPARM-FILE  ASSIGN  "CTLPARM"
000700             ORGANIZATION  LINE SEQUENTIAL
000800             FILE STATUS   CTL-FILE-STATUS.
