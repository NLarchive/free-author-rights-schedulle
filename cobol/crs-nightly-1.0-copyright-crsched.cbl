000100******************************************************************
000200**                                                               *
000300**           Copyright Register  --  Schedule Report            *
000400**                                                               *
000500**           Uses RW (Report Writer) for both sections           *
000600**                                                               *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200***
001300     PROGRAM-ID.       CRSCHED.
001400***
001500     AUTHOR.           C R HARWELL.
001600***
001700     INSTALLATION.     DATA PROCESSING DEPT.
001800***
001900     DATE-WRITTEN.     15/01/1986.
002000***
002100     DATE-COMPILED.
002200***
002300     SECURITY.         COMPANY CONFIDENTIAL - SEE DP STANDARDS
002400*                      MANUAL SECTION 4 FOR DISTRIBUTION RULES.
002500***
002600*    REMARKS.          SECOND STEP OF THE NIGHTLY RUN.  READS THE
002700*                      REFRESHED WORK MASTER (WORKSOUT) CRUPDT JUST
002800*                      WROTE AND PRINTS TWO SECTIONS - AN UPCOMING-
002900*                      EXPIRY LIST (NEAREST FIRST, CAPPED AT THE
003000*                      CTLPARM REPORT LIMIT) AND A PUBLIC-DOMAIN
003100*                      LIST GROUPED BY TOPIC.
003200***
003300*    CALLED MODULES.   CRSDATE (DAY-COUNT FOR 'DAYS LEFT' COLUMN).
003400***
003500* CHANGES:
003600* 15/01/1986 CRH -       CREATED FOR THE COPYRIGHT EXPIRY
003700*                        SCHEDULING JOB - SECOND STEP OF THE RUN.
003800* 23/01/1986 CRH -  .01  SECTION 2 TOPIC BREAK ADDED - CAB WANTED
003900*                        THE PUBLIC-DOMAIN LIST SPLIT BY TOPIC
004000*                        RATHER THAN ONE LONG LIST.
004100* 07/02/1986 CRH -  .02  REPORT LIMIT NOW COMES FROM CTLPARM,
004200*                        DEFAULTS TO 20 IF THE FILE IS ABSENT.
004300* 14/03/1999 CRH -  .03  Y2K REVIEW - ALL DATE FIELDS ALREADY
004400*                        CCYYMMDD, NO CHANGE NEEDED.
004500* 02/02/2026 CRH -  .04  DAYS-LEFT COLUMN NOW CALLS CRSDATE INSTEAD
004600*                        OF THE OLD TABLE-LOOKUP APPROXIMATION.
004610* 11/02/2026 CRH -  .05  SECTION 1 NOW PRINTS ITS OWN TRAILER COUNT
004620*                        (UPCOMING EXPIRATIONS LISTED) - AUDIT
004630*                        ASKED WHY SECTION 2 HAD A TOTAL AND
004640*                        SECTION 1 DID NOT.
004650* 11/02/2026 CRH -  .06  CRTOPTAB COPY REMOVED - THE SECTION 2
004660*                        BREAK ORDER COMES OFF THE AA050/AA052/
004670*                        AA053 SORT OF WRK-TAB-TOPIC, THE TABLE
004680*                        WAS NEVER READ ANYWHERE IN THIS PROGRAM.
004681* 13/02/2026 CRH -  .07  SECTION 1 TRAILER WAS COUNTING EVERY
004682*                        QUALIFYING WORK, NOT JUST THE ONES
004683*                        ACTUALLY PRINTED BEFORE WS-REPORT-LIMIT
004684*                        CUT THE LIST OFF - ADDED WS-UPC-PRINTED-
004685*                        COUNT, BUMPED ONCE PER AA061 ROW, TRAILER
004686*                        NOW SOURCES FROM THAT INSTEAD OF
004687*                        WS-UPC-COUNT.  AUTHOR(S) COLUMN ALSO
004688*                        WIDENED 28 -> 60 (MOVED STATUS TO COL
004689*                        157) - A TWO-AUTHOR WORK WAS GETTING
004691*                        CUT OFF MID-NAME, SAME FIELD PRINTS AT
004692*                        FULL WIDTH IN CRINTL.
004700 ENVIRONMENT             DIVISION.
004800*================================
004900*
005000 CONFIGURATION           SECTION.
005100 SPECIAL-NAMES.
005200*------------------------------
005300      CLASS  NUMERIC-DATE   IS "0" THRU "9".
005400      C01    IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT            SECTION.
005700 FILE-CONTROL.
005800*------------------------------
005900*
006000      COPY "crs-nightly-1.0-copybooks-selauthf.cob".
006100      COPY "crs-nightly-1.0-copybooks-selworko.cob".
006200      COPY "crs-nightly-1.0-copybooks-selctlf.cob".
006300*
006400      SELECT  SCHED-RPT-FILE  ASSIGN  "SCHEDRPT"
006500              ORGANIZATION  LINE SEQUENTIAL
006600              FILE STATUS   WS-RPT-FILE-STATUS.
006700*
006800 DATA                    DIVISION.
006900*================================
007000*
007100 FILE                    SECTION.
007200*
007300      COPY "crs-nightly-1.0-copybooks-fdauthf.cob".
007400      COPY "crs-nightly-1.0-copybooks-fdworko.cob".
007500      COPY "crs-nightly-1.0-copybooks-fdctlf.cob".
007600*
007700 FD  SCHED-RPT-FILE
007800     REPORT IS SCHEDULE-REPORT.
007900*
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200 77  PROG-NAME               PIC X(16) VALUE "CRSCHED (1.04)".
008300*
008400      COPY "crs-nightly-1.0-copybooks-crjurtab.cob".
008600      COPY "crs-nightly-1.0-copybooks-crmsgs.cob".
008700*
008800****  File-status holders, one per select above plus the report.
008900 01  WS-FILE-STATUS-AREA.
009000     03  AUT-FILE-STATUS        PIC XX.
009100     03  WRO-FILE-STATUS        PIC XX.
009200     03  CTL-FILE-STATUS        PIC XX.
009300     03  WS-RPT-FILE-STATUS     PIC XX.
009400     03  FILLER                 PIC X(8).
009500*
009600****  Author catalog, same idea as CRUPDT - held just long enough
009700****  to print a name against an author id on the detail line.
009800 01  AUT-TABLE-AREA.
009900     03  AUT-TAB-ENTRY          OCCURS 100 TIMES
010000                                 INDEXED BY AUT-TAB-IDX.
010100         05  AUT-TAB-ID             PIC 9(5).
010200         05  AUT-TAB-NAME           PIC X(40).
010300         05  AUT-TAB-BIRTH-DATE     PIC 9(8).
010400         05  AUT-TAB-DEATH-DATE     PIC 9(8).
010500         05  AUT-TAB-NATIONALITY    PIC X(2).
010600         05  FILLER                 PIC X(13).
010700 01  AUT-TAB-COUNT              PIC 9(3) COMP VALUE ZERO.
010800 01  AUT-TAB-MAX                PIC 9(3) COMP VALUE 100.
010900*
011000****  Work catalog as refreshed by CRUPDT - expiry/status already
011100****  worked out, this program only has to sort and print it.
011200 01  WRK-TABLE-AREA.
011300     03  WRK-TAB-ENTRY          OCCURS 100 TIMES
011400                                 INDEXED BY WRK-TAB-IDX.
011500         05  WRK-TAB-ID             PIC 9(5).
011600         05  WRK-TAB-TITLE          PIC X(50).
011700         05  WRK-TAB-TOPIC          PIC X(10).
011800         05  WRK-TAB-CREATE-DATE    PIC 9(8).
011900         05  WRK-TAB-AUT-COUNT      PIC 9(2).
012000         05  WRK-TAB-AUT-ID         PIC 9(5) OCCURS 5 TIMES.
012100         05  WRK-TAB-PRIME-JUR      PIC X(2).
012200         05  WRK-TAB-EXPIRY-DATE    PIC 9(8).
012300         05  WRK-TAB-STATUS         PIC X(1).
012400             88  WRK-TAB-IS-PD         VALUE "P".
012500             88  WRK-TAB-IS-COPYRIGHT  VALUE "C".
012600         05  FILLER                 PIC X(4).
012700 01  WRK-TAB-COUNT              PIC 9(3) COMP VALUE ZERO.
012800 01  WRK-TAB-MAX                PIC 9(3) COMP VALUE 100.
012900****  Run's business date, same default/override rule as CRUPDT.
013000 01  WS-BUSINESS-DATE           PIC 9(8) VALUE 20250430.
013100 01  WS-REPORT-LIMIT            PIC 9(3) VALUE 20.
013200 01  WS-BUS-DATE-WORK.
013300     03  WS-BUS-DATE-CCYY       PIC 9(4).
013400     03  WS-BUS-DATE-MM         PIC 9(2).
013500     03  WS-BUS-DATE-DD         PIC 9(2).
013600 01  WS-BUS-DATE-WORK9  REDEFINES WS-BUS-DATE-WORK
013700                         PIC 9(8).
013800 01  WS-BUS-DATE-PRINT          PIC X(10).
013900 01  WS-RPT-TITLE-LINE          PIC X(60).
014000*
014100****  General date decomposition area - same trick CRUPDT uses.
014200 01  WS-DATE-WORK.
014300     03  WS-DATE-WORK-CCYY      PIC 9(4).
014400     03  WS-DATE-WORK-MM        PIC 9(2).
014500     03  WS-DATE-WORK-DD        PIC 9(2).
014600 01  WS-DATE-WORK9  REDEFINES WS-DATE-WORK
014700                     PIC 9(8).
014800*
014900****  Expiry date re-cut YYYY-MM-DD for the print line - Section 1
015000****  lists nearest-first so the old CCYYMMDD sort key is no help
015100****  to the reader once it is on paper.
015200 01  WS-CUR-EXPIRY-DATE         PIC 9(8).
015300 01  WS-CUR-EXPIRY-DATE9  REDEFINES WS-CUR-EXPIRY-DATE.
015400     03  WS-CUR-EXP-CCYY        PIC 9(4).
015500     03  WS-CUR-EXP-MM          PIC 9(2).
015600     03  WS-CUR-EXP-DD          PIC 9(2).
015700 01  WS-CUR-EXP-PRINT           PIC X(10).
015800*
015900****  Author-name list builder, shared by Section 1 and Section 2 -
016000****  walks Wrk-Tab-Aut-Id for the current row and strings together
016100****  every name found on Aut-Table, semicolon separated.
016200 01  WS-AUTH-BUILD-AREA.
016300     03  WS-AUTH-BUILD-IDX      PIC 9(2) COMP.
016400     03  WS-AUT-LOOKUP-IDX      PIC 9(3) COMP.
016500     03  WS-AUT-LOOKUP-FOUND    PIC X(1).
016600         88  WS-AUT-FOUND           VALUE "Y".
016700     03  WS-AUTH-LIST           PIC X(60).
016800     03  WS-AUTH-LIST-PREV      PIC X(60).
016900     03  FILLER                 PIC X(4).
017000*
017100****  Index tables built by AA040/AA050 - hold table subscripts,
017200****  not the records themselves, so the big WRK-TABLE-AREA entries
017300****  never have to be shuffled about to get them into report order.
017400 01  WS-UPC-SEQ-AREA.
017500     03  WS-UPC-SEQ             PIC 9(3) COMP OCCURS 100 TIMES
017600                                 INDEXED BY WS-UPC-IDX, WS-UPC-IDX2.
017700     03  FILLER                 PIC X(4).
017800 01  WS-UPC-COUNT                PIC 9(3) COMP VALUE ZERO.
017850****  WS-UPC-COUNT is the full universe of qualifying Copyrighted
017860****  works - WS-UPC-PRINTED-COUNT below is how many the section
017870****  actually printed, capped by WS-REPORT-LIMIT - the trailer
017880****  must show the latter, not the former.
017890 01  WS-UPC-PRINTED-COUNT        PIC 9(3) COMP VALUE ZERO.
017900 01  WS-PD-SEQ-AREA.
018000     03  WS-PD-SEQ              PIC 9(3) COMP OCCURS 100 TIMES
018100                                 INDEXED BY WS-PD-IDX, WS-PD-IDX2.
018200     03  FILLER                 PIC X(4).
018300 01  WS-PD-COUNT                 PIC 9(3) COMP VALUE ZERO.
018400*
018500****  Sort work fields - straight selection sort, small tables.
018600 01  WS-SORT-AREA.
018700     03  WS-SORT-I              PIC 9(3) COMP.
018800     03  WS-SORT-J              PIC 9(3) COMP.
018900     03  WS-SORT-LOW-IDX        PIC 9(3) COMP.
019000     03  WS-SORT-SWAP           PIC 9(3) COMP.
019100     03  FILLER                 PIC X(4).
019200*
019300****  Holders for the current Section-1 / Section-2 detail line,
019400****  moved from the table via the sequence arrays above, then
019500****  handed to Report Writer through the SOURCE clauses below.
019600 01  WS-CUR-DETAIL.
019700     03  WS-CUR-ID              PIC 9(5).
019800     03  WS-CUR-TITLE           PIC X(50).
019900     03  WS-CUR-TOPIC           PIC X(10).
020000     03  WS-CUR-AUTHORS         PIC X(60).
020100     03  WS-CUR-STATUS          PIC X(1).
020200     03  WS-CUR-DAYS-LEFT       PIC S9(5) COMP.
020300     03  FILLER                 PIC X(4).
020400*
020500 01  WS-CUR-PD.
020600     03  WS-CUR-PD-ID           PIC 9(5).
020700     03  WS-CUR-PD-TITLE        PIC X(50).
020800     03  WS-CUR-PD-TOPIC        PIC X(10).
020900     03  WS-CUR-PD-AUTHORS      PIC X(60).
021000     03  WS-PREV-PD-TOPIC       PIC X(10) VALUE SPACES.
021100     03  WS-TOPIC-COUNT         PIC 9(3) COMP VALUE ZERO.
021200     03  WS-PD-TOTAL-COUNT      PIC 9(3) COMP VALUE ZERO.
021300     03  FILLER                 PIC X(4).
021400*
021500****  Linkage area for the day-count subprogram.
021600 01  WS-CALL-YMD                PIC 9(8).
021700 01  WS-CALL-JDN                PIC 9(8).
021800 01  WS-JDN-BUSINESS            PIC 9(8).
021900 01  WS-JDN-EXPIRY              PIC 9(8).
022000*
022100 01  ERROR-CODE                 PIC 9(3).
022200 LINKAGE SECTION.
022300*----------------
022400****  Stand-alone job step - no calling program passes it data.
022500*
022600 REPORT SECTION.
022700***************
022800*
022900 RD  SCHEDULE-REPORT
023000     CONTROL      FINAL
023100     PAGE LIMIT   58
023200     HEADING      1
023300     FIRST DETAIL 6
023400     LAST  DETAIL 54.
023500*
023600 01  CR-SCHED-HEAD   TYPE PAGE HEADING.
023700     03  LINE 1.
023800         05  COL  1    PIC X(16)  SOURCE PROG-NAME.
023900         05  COL 50    PIC X(30)  VALUE "COPYRIGHT EXPIRY SCHEDULE".
024000         05  COL 90    PIC X(5)   VALUE "PAGE ".
024100         05  COL 95    PIC ZZ9    SOURCE PAGE-COUNTER.
024200     03  LINE 3.
024300         05  COL  1    PIC X(60)  SOURCE WS-RPT-TITLE-LINE.
024400     03  LINE 5.
024500         05  COL  1                VALUE "WORK ID".
024600         05  COL 10                VALUE "TITLE".
024700         05  COL 62                VALUE "TOPIC".
024800         05  COL 74                VALUE "EXPIRES".
024900         05  COL 86                VALUE "DAYS LEFT".
025000         05  COL 97                VALUE "AUTHOR(S)".
025100         05  COL 157               VALUE "STATUS".
025200*
025300 01  CR-UPCOMING-DETAIL   TYPE DETAIL.
025400     03  LINE PLUS 1.
025500         05  COL  1    PIC 9(5)    SOURCE WS-CUR-ID.
025600         05  COL 10    PIC X(50)   SOURCE WS-CUR-TITLE.
025700         05  COL 62    PIC X(10)   SOURCE WS-CUR-TOPIC.
025800         05  COL 74    PIC X(10)   SOURCE WS-CUR-EXP-PRINT.
025900         05  COL 87    PIC ----9   SOURCE WS-CUR-DAYS-LEFT.
026000         05  COL 97    PIC X(60)   SOURCE WS-CUR-AUTHORS.
026100         05  COL 157   PIC X(1)    SOURCE WS-CUR-STATUS.
026200*
026210 01  CR-SECTION-1-TOTAL   TYPE DETAIL.
026220     03  LINE PLUS 1.
026230         05  COL  1    PIC X(29)   VALUE
026240             "UPCOMING EXPIRATIONS LISTED -".
026250         05  COL 31    PIC ZZZ9    SOURCE WS-UPC-PRINTED-COUNT.
026260*
026300 01  CR-SECTION-2-HEAD   TYPE DETAIL.
026400     03  LINE PLUS 2.
026500         05  COL  1    PIC X(30)   VALUE
026600             "WORKS ALREADY IN PUBLIC DOMAIN".
026700     03  LINE PLUS 2.
026800         05  COL  1                VALUE "WORK ID".
026900         05  COL 10                VALUE "TITLE".
027000         05  COL 62                VALUE "AUTHOR(S)".
027100*
027200 01  CR-TOPIC-HEADING   TYPE DETAIL.
027300     03  LINE PLUS 2.
027400         05  COL  1    PIC X(10)   SOURCE WS-CUR-PD-TOPIC.
027500         05  COL 12                VALUE "-----".
027600*
027700 01  CR-PD-DETAIL   TYPE DETAIL.
027800     03  LINE PLUS 1.
027900         05  COL  1    PIC 9(5)    SOURCE WS-CUR-PD-ID.
028000         05  COL 10    PIC X(50)   SOURCE WS-CUR-PD-TITLE.
028100         05  COL 62    PIC X(60)   SOURCE WS-CUR-PD-AUTHORS.
028200*
028300 01  CR-TOPIC-NONE-FOUND   TYPE DETAIL.
028400     03  LINE PLUS 1.
028500         05  COL  1    PIC X(29)   VALUE
028600             "NO PUBLIC DOMAIN WORKS FOUND.".
028700*
028800 01  CR-TOPIC-TOTAL   TYPE DETAIL.
028900     03  LINE PLUS 1.
029000         05  COL  1    PIC X(20)   VALUE "WORKS IN TOPIC -".
029100         05  COL 21    PIC ZZZ9   SOURCE WS-TOPIC-COUNT.
029200*
029300 01  CR-FINAL-TOTAL   TYPE CONTROL FOOTING FINAL.
029400     03  LINE PLUS 2.
029500         05  COL  1    PIC X(34)   VALUE
029600             "TOTAL PUBLIC DOMAIN WORKS LISTED -".
029700         05  COL 36    PIC ZZZ9    SOURCE WS-PD-TOTAL-COUNT.
029800*
029900 PROCEDURE DIVISION.
030000********************
030100 AA000-MAIN.
030200*
030300      PERFORM  AA005-OPEN-FILES      THRU AA005-EXIT.
030400      PERFORM  AA010-GET-BUS-DATE    THRU AA010-EXIT.
030500      PERFORM  AA020-LOAD-AUTHORS    THRU AA020-EXIT.
030600      PERFORM  AA030-LOAD-WORKS      THRU AA030-EXIT.
030700      PERFORM  AA040-BUILD-UPC-SEQ   THRU AA040-EXIT.
030800      PERFORM  AA050-BUILD-PD-SEQ    THRU AA050-EXIT.
030900      PERFORM  AA060-PRINT-REPORT    THRU AA060-EXIT.
031000      PERFORM  AA090-CLOSE-FILES     THRU AA090-EXIT.
031100      STOP     RUN.
031200*
031300 AA005-OPEN-FILES.
031400*
031500      OPEN     INPUT  AUTHORS-FILE.
031600      IF       AUT-FILE-STATUS NOT = "00"
031700               DISPLAY CR001 " " AUT-FILE-STATUS
031800               GO TO AA005-ABORT
031900      END-IF.
032000      OPEN     INPUT  WORKSOUT-FILE.
032100      IF       WRO-FILE-STATUS NOT = "00"
032200               DISPLAY CR004 " " WRO-FILE-STATUS
032300               GO TO AA005-ABORT
032400      END-IF.
032500      OPEN     OUTPUT SCHED-RPT-FILE.
032600      IF       WS-RPT-FILE-STATUS NOT = "00"
032700               DISPLAY "CR007 SCHEDRPT OPEN FAILED, STATUS "
032800                        WS-RPT-FILE-STATUS
032900               GO TO AA005-ABORT
033000      END-IF.
033100      GO TO    AA005-EXIT.
033200*
033300 AA005-ABORT.
033400      MOVE     16 TO RETURN-CODE.
033500      STOP     RUN.
033600*
033700 AA005-EXIT.
033800      EXIT.
033900*
034000 AA010-GET-BUS-DATE.
034100*
034200      OPEN     INPUT CTLPARM-FILE.
034300      IF       CTL-FILE-STATUS NOT = "00"
034400               GO TO AA010-EXIT
034500      END-IF.
034600      READ     CTLPARM-FILE
034700          AT END
034800               GO TO AA010-CLOSE
034900      END-READ.
035000      IF       CTL-BUSINESS-DATE NOT = ZERO
035100               MOVE CTL-BUSINESS-DATE TO WS-BUSINESS-DATE
035200      END-IF.
035300      IF       CTL-REPORT-LIMIT NOT = ZERO
035400               MOVE CTL-REPORT-LIMIT TO WS-REPORT-LIMIT
035500      END-IF.
035600*
035700 AA010-CLOSE.
035800      CLOSE    CTLPARM-FILE.
035900*
036000 AA010-EXIT.
036100      EXIT.
036200*
036300 AA020-LOAD-AUTHORS.
036400*
036500      MOVE     ZERO TO AUT-TAB-COUNT.
036600*
036700 AA020-READ.
036800      READ     AUTHORS-FILE
036900          AT END
037000               GO TO AA020-EXIT
037100      END-READ.
037200      IF       AUT-TAB-COUNT NOT < AUT-TAB-MAX
037300               DISPLAY CR003
037400               GO TO AA020-READ
037500      END-IF.
037600      SET      AUT-TAB-IDX TO AUT-TAB-COUNT.
037700      SET      AUT-TAB-IDX UP BY 1.
037800      ADD      1 TO AUT-TAB-COUNT.
037900      MOVE     AUT-ID          TO AUT-TAB-ID (AUT-TAB-IDX).
038000      MOVE     AUT-NAME        TO AUT-TAB-NAME (AUT-TAB-IDX).
038100      MOVE     AUT-BIRTH-DATE  TO AUT-TAB-BIRTH-DATE (AUT-TAB-IDX).
038200      MOVE     AUT-DEATH-DATE  TO AUT-TAB-DEATH-DATE (AUT-TAB-IDX).
038300      MOVE     AUT-NATIONALITY TO AUT-TAB-NATIONALITY (AUT-TAB-IDX).
038400      GO TO    AA020-READ.
038500*
038600 AA020-EXIT.
038700      EXIT.
038800 AA030-LOAD-WORKS.
038900*
039000      MOVE     ZERO TO WRK-TAB-COUNT.
039100*
039200 AA030-READ.
039300      READ     WORKSOUT-FILE
039400          AT END
039500               GO TO AA030-EXIT
039600      END-READ.
039700      IF       WRK-TAB-COUNT NOT < WRK-TAB-MAX
039800               DISPLAY CR006
039900               GO TO AA030-READ
040000      END-IF.
040100      SET      WRK-TAB-IDX TO WRK-TAB-COUNT.
040200      SET      WRK-TAB-IDX UP BY 1.
040300      ADD      1 TO WRK-TAB-COUNT.
040400      MOVE     WRO-ID           TO WRK-TAB-ID (WRK-TAB-IDX).
040500      MOVE     WRO-TITLE        TO WRK-TAB-TITLE (WRK-TAB-IDX).
040600      MOVE     WRO-TOPIC        TO WRK-TAB-TOPIC (WRK-TAB-IDX).
040700      MOVE     WRO-CREATION-DATE
040800                         TO WRK-TAB-CREATE-DATE (WRK-TAB-IDX).
040900      MOVE     WRO-AUTHOR-COUNT TO WRK-TAB-AUT-COUNT (WRK-TAB-IDX).
041000      MOVE     WRO-AUTHOR-ID (1) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 1).
041100      MOVE     WRO-AUTHOR-ID (2) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 2).
041200      MOVE     WRO-AUTHOR-ID (3) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 3).
041300      MOVE     WRO-AUTHOR-ID (4) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 4).
041400      MOVE     WRO-AUTHOR-ID (5) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 5).
041500      MOVE     WRO-PRIMARY-JUR  TO WRK-TAB-PRIME-JUR (WRK-TAB-IDX).
041600      MOVE     WRO-EXPIRY-DATE
041700                         TO WRK-TAB-EXPIRY-DATE (WRK-TAB-IDX).
041800      MOVE     WRO-STATUS       TO WRK-TAB-STATUS (WRK-TAB-IDX).
041900      GO TO    AA030-READ.
042000*
042100 AA030-EXIT.
042200      EXIT.
042300*
042400******************************************************************
042500**  AA040  --  Collects the subscripts of every Copyrighted work  *
042600**             then sorts that small index array ascending by     *
042700**             expiry date - selection sort, table is never more  *
042800**             than 100 rows so nothing fancier is worth it.       *
042900******************************************************************
043000 AA040-BUILD-UPC-SEQ.
043100*
043200      MOVE     ZERO TO WS-UPC-COUNT.
043300      IF       WRK-TAB-COUNT = ZERO
043400               GO TO AA040-EXIT
043500      END-IF.
043600      PERFORM  AA041-COLLECT-ONE THRU AA041-EXIT
043700               VARYING  WS-SORT-I FROM 1 BY 1
043800               UNTIL    WS-SORT-I > WRK-TAB-COUNT.
043900      IF       WS-UPC-COUNT < 2
044000               GO TO AA040-EXIT
044100      END-IF.
044200      PERFORM  AA042-SORT-ONE-PASS THRU AA042-EXIT
044300               VARYING  WS-SORT-I FROM 1 BY 1
044400               UNTIL    WS-SORT-I > WS-UPC-COUNT.
044500*
044600 AA040-EXIT.
044700      EXIT.
044800*
044900 AA041-COLLECT-ONE.
045000      IF       WRK-TAB-STATUS (WS-SORT-I) = "C"
045100               ADD  1 TO WS-UPC-COUNT
045200               SET  WS-UPC-IDX TO WS-UPC-COUNT
045300               MOVE WS-SORT-I TO WS-UPC-SEQ (WS-UPC-IDX)
045400      END-IF.
045500 AA041-EXIT.
045600      EXIT.
045700*
045800 AA042-SORT-ONE-PASS.
045900      SET      WS-SORT-LOW-IDX TO WS-SORT-I.
046000      IF       WS-SORT-I >= WS-UPC-COUNT
046100               GO TO AA042-EXIT
046200      END-IF.
046300      ADD      1 TO WS-SORT-I GIVING WS-SORT-J.
046400      PERFORM  AA043-FIND-LOWEST THRU AA043-EXIT
046500               VARYING WS-SORT-J FROM WS-SORT-J BY 1
046600               UNTIL   WS-SORT-J > WS-UPC-COUNT.
046700      IF       WS-SORT-LOW-IDX NOT = WS-SORT-I
046800               SET  WS-UPC-IDX  TO WS-SORT-I
046900               SET  WS-UPC-IDX2 TO WS-SORT-LOW-IDX
047000               MOVE WS-UPC-SEQ (WS-UPC-IDX)  TO WS-SORT-SWAP
047100               MOVE WS-UPC-SEQ (WS-UPC-IDX2) TO WS-UPC-SEQ (WS-UPC-IDX)
047200               MOVE WS-SORT-SWAP TO WS-UPC-SEQ (WS-UPC-IDX2)
047300      END-IF.
047400 AA042-EXIT.
047500      EXIT.
047600*
047700 AA043-FIND-LOWEST.
047800      IF       WRK-TAB-EXPIRY-DATE (WS-UPC-SEQ (WS-SORT-J))
047900               <  WRK-TAB-EXPIRY-DATE (WS-UPC-SEQ (WS-SORT-LOW-IDX))
048000               SET WS-SORT-LOW-IDX TO WS-SORT-J
048100      END-IF.
048200 AA043-EXIT.
048300      EXIT.
048400******************************************************************
048500**  AA050  --  Same idea as AA040 but for Section 2 - collects    *
048600**             Public Domain works then sorts the index array      *
048700**             ascending by Topic, then by Title within a Topic,   *
048800**             so the topic break in AA062 sees them already in   *
048900**             the right order with no further work.                *
049000******************************************************************
049100 AA050-BUILD-PD-SEQ.
049200*
049300      MOVE     ZERO TO WS-PD-COUNT.
049400      IF       WRK-TAB-COUNT = ZERO
049500               GO TO AA050-EXIT
049600      END-IF.
049700      PERFORM  AA051-COLLECT-ONE THRU AA051-EXIT
049800               VARYING  WS-SORT-I FROM 1 BY 1
049900               UNTIL    WS-SORT-I > WRK-TAB-COUNT.
050000      IF       WS-PD-COUNT < 2
050100               GO TO AA050-EXIT
050200      END-IF.
050300      PERFORM  AA052-SORT-ONE-PASS THRU AA052-EXIT
050400               VARYING  WS-SORT-I FROM 1 BY 1
050500               UNTIL    WS-SORT-I > WS-PD-COUNT.
050600*
050700 AA050-EXIT.
050800      EXIT.
050900*
051000 AA051-COLLECT-ONE.
051100      IF       WRK-TAB-STATUS (WS-SORT-I) = "P"
051200               ADD  1 TO WS-PD-COUNT
051300               SET  WS-PD-IDX TO WS-PD-COUNT
051400               MOVE WS-SORT-I TO WS-PD-SEQ (WS-PD-IDX)
051500      END-IF.
051600 AA051-EXIT.
051700      EXIT.
051800*
051900 AA052-SORT-ONE-PASS.
052000      SET      WS-SORT-LOW-IDX TO WS-SORT-I.
052100      IF       WS-SORT-I >= WS-PD-COUNT
052200               GO TO AA052-EXIT
052300      END-IF.
052400      ADD      1 TO WS-SORT-I GIVING WS-SORT-J.
052500      PERFORM  AA053-FIND-LOWEST THRU AA053-EXIT
052600               VARYING WS-SORT-J FROM WS-SORT-J BY 1
052700               UNTIL   WS-SORT-J > WS-PD-COUNT.
052800      IF       WS-SORT-LOW-IDX NOT = WS-SORT-I
052900               SET  WS-PD-IDX  TO WS-SORT-I
053000               SET  WS-PD-IDX2 TO WS-SORT-LOW-IDX
053100               MOVE WS-PD-SEQ (WS-PD-IDX)  TO WS-SORT-SWAP
053200               MOVE WS-PD-SEQ (WS-PD-IDX2) TO WS-PD-SEQ (WS-PD-IDX)
053300               MOVE WS-SORT-SWAP TO WS-PD-SEQ (WS-PD-IDX2)
053400      END-IF.
053500 AA052-EXIT.
053600      EXIT.
053700*
053800 AA053-FIND-LOWEST.
053900      SET      WS-PD-IDX  TO WS-SORT-J.
054000      SET      WS-PD-IDX2 TO WS-SORT-LOW-IDX.
054100      IF       WRK-TAB-TOPIC (WS-PD-SEQ (WS-PD-IDX))
054200               <  WRK-TAB-TOPIC (WS-PD-SEQ (WS-PD-IDX2))
054300               SET WS-SORT-LOW-IDX TO WS-SORT-J
054400               GO TO AA053-EXIT
054500      END-IF.
054600      IF       WRK-TAB-TOPIC (WS-PD-SEQ (WS-PD-IDX))
054700               =  WRK-TAB-TOPIC (WS-PD-SEQ (WS-PD-IDX2))
054800      AND      WRK-TAB-TITLE (WS-PD-SEQ (WS-PD-IDX))
054900               <  WRK-TAB-TITLE (WS-PD-SEQ (WS-PD-IDX2))
055000               SET WS-SORT-LOW-IDX TO WS-SORT-J
055100      END-IF.
055200 AA053-EXIT.
055300      EXIT.
055400******************************************************************
055500**  AA060  --  Drives Report Writer over both sorted arrays.       *
055600**             Section 1 stops at the CTLPARM report limit even    *
055700**             when more Copyrighted works are on file.             *
055800******************************************************************
055900 AA060-PRINT-REPORT.
056000*
056100      MOVE     WS-BUS-DATE-WORK9 TO WS-DATE-WORK9.
056200      STRING   WS-DATE-WORK-CCYY "-"
056300               WS-DATE-WORK-MM   "-"
056400               WS-DATE-WORK-DD
056500               DELIMITED BY SIZE INTO WS-BUS-DATE-PRINT.
056600      STRING   "UPCOMING COPYRIGHT EXPIRATIONS (FROM "
056700               WS-BUS-DATE-PRINT
056800               ")"
056900               DELIMITED BY SIZE INTO WS-RPT-TITLE-LINE.
057000      INITIATE SCHEDULE-REPORT.
057050      MOVE     ZERO TO WS-UPC-PRINTED-COUNT.
057100      PERFORM  AA061-PRINT-ONE-UPCOMING THRU AA061-EXIT
057200               VARYING  WS-UPC-IDX FROM 1 BY 1
057300               UNTIL    WS-UPC-IDX > WS-UPC-COUNT
057400               OR       WS-UPC-IDX > WS-REPORT-LIMIT.
057410      GENERATE CR-SECTION-1-TOTAL.
057500      GENERATE CR-SECTION-2-HEAD.
057600      IF       WS-PD-COUNT = ZERO
057700               GENERATE CR-TOPIC-NONE-FOUND
057800      ELSE
057900               PERFORM  AA062-PRINT-ONE-PD THRU AA062-EXIT
058000                        VARYING  WS-PD-IDX FROM 1 BY 1
058100                        UNTIL    WS-PD-IDX > WS-PD-COUNT
058200               GENERATE CR-TOPIC-TOTAL
058300      END-IF.
058400      TERMINATE SCHEDULE-REPORT.
058500*
058600 AA060-EXIT.
058700      EXIT.
058800*
058900 AA061-PRINT-ONE-UPCOMING.
058950      ADD      1 TO WS-UPC-PRINTED-COUNT.
059000      SET      WS-SORT-I TO WS-UPC-SEQ (WS-UPC-IDX).
059100      MOVE     WRK-TAB-ID (WS-SORT-I)    TO WS-CUR-ID.
059200      MOVE     WRK-TAB-TITLE (WS-SORT-I) TO WS-CUR-TITLE.
059300      MOVE     WRK-TAB-TOPIC (WS-SORT-I) TO WS-CUR-TOPIC.
059400      MOVE     WRK-TAB-STATUS (WS-SORT-I) TO WS-CUR-STATUS.
059500      MOVE     WRK-TAB-EXPIRY-DATE (WS-SORT-I) TO WS-CUR-EXPIRY-DATE.
059600      STRING   WS-CUR-EXP-CCYY "-"
059700               WS-CUR-EXP-MM   "-"
059800               WS-CUR-EXP-DD
059900               DELIMITED BY SIZE INTO WS-CUR-EXP-PRINT.
060000      PERFORM  BB020-BUILD-AUTHOR-LIST THRU BB020-EXIT.
060100      MOVE     WS-AUTH-LIST TO WS-CUR-AUTHORS.
060200      PERFORM  BB010-CALC-DAYS-REMAINING THRU BB010-EXIT.
060300      GENERATE CR-UPCOMING-DETAIL.
060400 AA061-EXIT.
060500      EXIT.
060600*
060700 AA062-PRINT-ONE-PD.
060800      SET      WS-SORT-I TO WS-PD-SEQ (WS-PD-IDX).
060900      MOVE     WRK-TAB-TOPIC (WS-SORT-I) TO WS-CUR-PD-TOPIC.
061000      IF       WS-CUR-PD-TOPIC NOT = WS-PREV-PD-TOPIC
061100               IF   WS-PREV-PD-TOPIC NOT = SPACES
061200                    GENERATE CR-TOPIC-TOTAL
061300               END-IF
061400               GENERATE CR-TOPIC-HEADING
061500               MOVE WS-CUR-PD-TOPIC TO WS-PREV-PD-TOPIC
061600               MOVE ZERO TO WS-TOPIC-COUNT
061700      END-IF.
061800      MOVE     WRK-TAB-ID (WS-SORT-I)    TO WS-CUR-PD-ID.
061900      MOVE     WRK-TAB-TITLE (WS-SORT-I) TO WS-CUR-PD-TITLE.
062000      PERFORM  BB020-BUILD-AUTHOR-LIST THRU BB020-EXIT.
062100      MOVE     WS-AUTH-LIST TO WS-CUR-PD-AUTHORS.
062200      GENERATE CR-PD-DETAIL.
062300      ADD      1 TO WS-TOPIC-COUNT.
062400      ADD      1 TO WS-PD-TOTAL-COUNT.
062500 AA062-EXIT.
062600      EXIT.
062700*
062800******************************************************************
062900**  BB010  --  Days left on the clock for one work - calls the    *
063000**             shared day-count subprogram twice (business date    *
063100**             and expiry date) and subtracts.  Negative means the  *
063200**             expiry already passed - should not happen for a     *
063300**             Section 1 row but is not trapped as an error.        *
063400******************************************************************
063500 BB010-CALC-DAYS-REMAINING.
063600*
063700      MOVE     WS-BUSINESS-DATE TO WS-CALL-YMD.
063800      CALL     "CRSDATE" USING WS-CALL-YMD, WS-CALL-JDN.
063900      MOVE     WS-CALL-JDN TO WS-JDN-BUSINESS.
064000      MOVE     WS-CUR-EXPIRY-DATE TO WS-CALL-YMD.
064100      CALL     "CRSDATE" USING WS-CALL-YMD, WS-CALL-JDN.
064200      MOVE     WS-CALL-JDN TO WS-JDN-EXPIRY.
064300      COMPUTE  WS-CUR-DAYS-LEFT = WS-JDN-EXPIRY - WS-JDN-BUSINESS.
064400*
064500 BB010-EXIT.
064600      EXIT.
064700*
064800******************************************************************
064900**  BB020  --  Builds the semicolon-separated author list for the  *
065000**             work sitting in WS-SORT-I - title and topic fields   *
065100**             are all fixed width so this is the one variable-     *
065200**             length piece of either detail line.                  *
065300******************************************************************
065400 BB020-BUILD-AUTHOR-LIST.
065500*
065600      MOVE     SPACES TO WS-AUTH-LIST.
065700      PERFORM  BB021-ADD-ONE-AUTHOR THRU BB021-EXIT
065800               VARYING  WS-AUTH-BUILD-IDX FROM 1 BY 1
065900               UNTIL    WS-AUTH-BUILD-IDX >
066000                        WRK-TAB-AUT-COUNT (WS-SORT-I).
066100*
066200 BB020-EXIT.
066300      EXIT.
066400*
066500 BB021-ADD-ONE-AUTHOR.
066600      MOVE     "N" TO WS-AUT-LOOKUP-FOUND.
066700      SET      AUT-TAB-IDX TO 1.
066800      SEARCH   AUT-TAB-ENTRY
066900          AT END
067000               GO TO BB021-EXIT
067100          WHEN AUT-TAB-ID (AUT-TAB-IDX) =
067200               WRK-TAB-AUT-ID (WS-SORT-I, WS-AUTH-BUILD-IDX)
067300               MOVE "Y" TO WS-AUT-LOOKUP-FOUND
067400      END-SEARCH.
067500      IF       NOT WS-AUT-FOUND
067600               GO TO BB021-EXIT
067700      END-IF.
067800      IF       WS-AUTH-LIST = SPACES
067900               MOVE AUT-TAB-NAME (AUT-TAB-IDX) TO WS-AUTH-LIST
068000      ELSE
068100               MOVE WS-AUTH-LIST TO WS-AUTH-LIST-PREV
068200               STRING WS-AUTH-LIST-PREV DELIMITED BY "  "
068300                      "; " DELIMITED BY SIZE
068400                      AUT-TAB-NAME (AUT-TAB-IDX) DELIMITED BY "  "
068500                      INTO WS-AUTH-LIST
068600      END-IF.
068700 BB021-EXIT.
068800      EXIT.
068900*
069000 AA090-CLOSE-FILES.
069100*
069200      CLOSE    AUTHORS-FILE WORKSOUT-FILE SCHED-RPT-FILE.
069300*
069400 AA090-EXIT.
069500      EXIT.
