000100*  FD for the Author master.
000200* 13/01/26 crh - Created.
000300*
000400 FD  AUTHORS-FILE.
000500 COPY "crs-nightly-1.0-copybooks-crauthrec.cob".
