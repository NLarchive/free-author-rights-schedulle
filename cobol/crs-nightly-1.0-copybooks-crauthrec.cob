000100*****************************************************************
000200*                                                               *
000300*   Record Definition For Author Master                        *
000400*        Uses Aut-Id as key                                     *
000500*                                                               *
000600*****************************************************************
000700*  Fixed length 197 bytes, padded by trailing filler.
000800*
000900*  Aut-Death-Date = zero means living or date of death not
001000*  known - NOT the same thing but the catalog does not carry a
001100*  living/dead indicator separately, same as the source system.
001200*
001300* 12/01/26 crh - Created.
001400* 20/01/26 crh -    .01 Widened Aut-Name 32 -> 40, some of the
001500*                   older composers would not fit.
001600* 27/01/26 crh -    .02 Added Aut-Nationality so primary-jur
001700*                   inference (BB400) has something to search on.
001800* 03/02/26 crh -    .03 Filler reduced to match - record now 80
001900*                   bytes, was 78.
002000* 09/02/26 crh -    .04 Catalog audit widened - CAB asked for
002100*                   who/when maintained a row after the INTL
002200*                   report turned up a birth-date someone had
002300*                   fat-fingered and nobody could say who or when.
002400*                   Added Aut-Pen-Name, Aut-Country-Of-Death,
002500*                   Aut-Corporate-Flag, Aut-Active-Flag,
002600*                   Aut-Review-Flag, Aut-Catalog-Source,
002700*                   Aut-Cross-Ref-Id, Aut-Created-Date,
002800*                   Aut-Last-Maint-Date/User and Aut-Notes.
002900*                   Record now 197 bytes, was 80.
002950* 12/02/26 crh -    .05 Reset PIC/VALUE to uppercase reserved
002960*                   words - audit found this the only lowercase
002970*                   member CRUPDT/CRSCHED/CRINTL still COPYd in.
003000*
003100 01  AUTHOR-RECORD.
003200     03  AUT-ID                PIC 9(5).
003300     03  AUT-NAME               PIC X(40).
003400     03  AUT-PEN-NAME           PIC X(40).
003500*                                        spaces = no pen name on file
003600     03  AUT-BIRTH-DATE         PIC 9(8).
003700*                                        ccyymmdd, 0 = unknown
003800     03  AUT-DEATH-DATE         PIC 9(8).
003900*                                        ccyymmdd, 0 = living/unknown
004000     03  AUT-NATIONALITY        PIC X(2).
004100*                                        matches a Jur-Code, or spaces
004200     03  AUT-COUNTRY-OF-DEATH   PIC X(2).
004300*                                        matches a Jur-Code, or spaces
004400     03  AUT-CORPORATE-FLAG     PIC X(1).
004500         88  AUT-IS-CORPORATE       VALUE "Y".
004600         88  AUT-IS-INDIVIDUAL      VALUE "N".
004700     03  AUT-ACTIVE-FLAG        PIC X(1).
004800         88  AUT-IS-ACTIVE          VALUE "Y".
004900         88  AUT-IS-INACTIVE        VALUE "N".
005000     03  AUT-REVIEW-FLAG        PIC X(1).
005100         88  AUT-PENDING-REVIEW     VALUE "Y".
005200     03  AUT-CATALOG-SOURCE     PIC X(10).
005300*                                        where this author first came from
005400     03  AUT-CROSS-REF-ID       PIC 9(5).
005500*                                        points at the surviving Aut-Id
005600*                                        when two rows turn out to be
005700*                                        the same person - 0 = none
005800     03  AUT-CREATED-DATE       PIC 9(8).
005900     03  AUT-LAST-MAINT-DATE    PIC 9(8).
006000     03  AUT-LAST-MAINT-USER    PIC X(8).
006100     03  AUT-NOTES              PIC X(30).
006200     03  FILLER                PIC X(20).
