000100*****************************************************************
000200*                                                               *
000300*   Record Definition For Work Master                          *
000400*        Uses Wrk-Id as key                                     *
000500*                                                               *
000600*****************************************************************
000700*  Fixed length record - holds the catalog entry plus the fields
000800*  the status-update sweep (CRUPDT) fills in: global expiry and
000900*  global status.  Up to 5 authors per work, same limit the
001000*  source system used.
001100*
001200* 12/01/26 crh - Created.
001300* 22/01/26 crh -    .01 Wrk-Author-Id made OCCURS 5 - source held
001400*                   up to 5, one title (collab anthology) needed
001500*                   all 5 in the sample load.
001600* 28/01/26 crh -    .02 Added Wrk-Status 88-levels so the BB200
001700*                   paragraphs can test P/C/U by name.
001800* 09/02/26 crh -    .03 Widened to carry the catalog detail the
001900*                   acquisitions clerks kept asking why we did
002000*                   not hold on-line - Wrk-Subtitle, Wrk-Publisher,
002100*                   Wrk-Registration-No, Wrk-Medium, Wrk-Language,
002200*                   Wrk-Country-Of-Origin, the work-for-hire/
002300*                   anonymous/renewed flags, Wrk-Last-Review-Date,
002400*                   Wrk-Last-Maint-Date/User and Wrk-Notes.
002450* 12/02/26 crh -    .04 Reset PIC/VALUE/OCCURS to uppercase
002460*                   reserved words to match the rest of the tree.
002500*
002600 01  WORK-RECORD.
002700     03  WRK-ID                PIC 9(5).
002800     03  WRK-TITLE              PIC X(50).
002900     03  WRK-SUBTITLE           PIC X(30).
003000     03  WRK-TOPIC              PIC X(10).
003100     03  WRK-CREATION-DATE      PIC 9(8).
003200*                                        ccyymmdd, 0 = unknown
003300     03  WRK-AUTHOR-COUNT       PIC 9(2).
003400     03  WRK-AUTHOR-ID          PIC 9(5) OCCURS 5 TIMES.
003500     03  WRK-PRIMARY-JUR        PIC X(2).
003600*                                        spaces = none set yet
003700     03  WRK-EXPIRY-DATE        PIC 9(8).
003800*                                        ccyymmdd, 0 = unknown
003900     03  WRK-STATUS             PIC X(1).
004000         88  WRK-IS-PUBLIC-DOMAIN   VALUE "P".
004100         88  WRK-IS-COPYRIGHTED     VALUE "C".
004200         88  WRK-IS-UNKNOWN         VALUE "U".
004300     03  WRK-PUBLISHER          PIC X(30).
004400     03  WRK-REGISTRATION-NO    PIC X(12).
004500*                                        copyright office reg no, or spaces
004600     03  WRK-MEDIUM             PIC X(10).
004700*                                        BOOK, FILM, MUSIC, SOFTWARE etc
004800     03  WRK-LANGUAGE           PIC X(2).
004900     03  WRK-COUNTRY-OF-ORIGIN  PIC X(2).
005000*                                        matches a Jur-Code, or spaces
005100     03  WRK-WORK-FOR-HIRE-FLAG PIC X(1).
005200         88  WRK-IS-WORK-FOR-HIRE   VALUE "Y".
005300     03  WRK-ANONYMOUS-FLAG     PIC X(1).
005400         88  WRK-IS-ANONYMOUS       VALUE "Y".
005500     03  WRK-RENEWAL-FLAG       PIC X(1).
005600         88  WRK-WAS-RENEWED        VALUE "Y".
005700     03  WRK-LAST-REVIEW-DATE   PIC 9(8).
005800     03  WRK-LAST-MAINT-DATE    PIC 9(8).
005900     03  WRK-LAST-MAINT-USER    PIC X(8).
006000     03  WRK-NOTES              PIC X(30).
006100     03  FILLER                PIC X(20).
