000100*****************************************************************
000200*              Error-Messages  --  Shared Across CRS            *
000300*****************************************************************
000400*  Common to CRUPDT, CRSCHED and CRINTL so wording stays the
000500*  same on whichever job step fails.
000600*
000700* 13/01/26 crh - Created.
000800* 21/01/26 crh -    .01 CR004/CR005 added for the two output
000900*                   files once WJSTATUS was split out of WORKS.
001000* 02/02/26 crh -    .02 CR007 added for CRINTL - WJSTAT table
001010*                   full is now reported the same as AUTHORS/WORKS.
001020* 12/02/26 crh -    .03 Reset to uppercase reserved words to match
001030*                   the rest of the tree.
001100 01  ERROR-MESSAGES.
001200     03  CR001  PIC X(36) VALUE "CR001 AUTHORS open failed, status ".
001300     03  CR002  PIC X(36) VALUE "CR002 WORKS open failed, status   ".
001400     03  CR003  PIC X(36) VALUE "CR003 AUTHORS table full - ignored".
001500     03  CR004  PIC X(36) VALUE "CR004 WORKSOUT open failed, status".
001600     03  CR005  PIC X(36) VALUE "CR005 WJSTAT open failed, status  ".
001700     03  CR006  PIC X(36) VALUE "CR006 WORKS table full - ignored  ".
001800     03  CR007  PIC X(36) VALUE "CR007 WJSTAT table full - ignored ".
