000100*  SELECT clause for the Work/Jurisdiction status file.
000200* 15/01/26 crh - Created.
000300* 12/02/26 crh -    .01 Reset to uppercase reserved words to match
000400*                   the rest of the tree.
000500     SELECT  WJSTATUS-FILE ASSIGN  "WJSTATUS"
000600             ORGANIZATION  LINE SEQUENTIAL
000700             FILE STATUS   WJS-FILE-STATUS.
