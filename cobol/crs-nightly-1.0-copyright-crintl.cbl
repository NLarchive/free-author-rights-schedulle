000100******************************************************************
000200**                                                               *
000300**        Copyright Register  --  International Status Report  *
000400**                                                               *
000500******************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800 *================================
000900*
001000***
001100     PROGRAM-ID.       CRINTL.
001200***
001300    AUTHOR.           C R HARWELL.
001400***
001500    INSTALLATION.     DATA PROCESSING DEPT.
001600***
001700    DATE-WRITTEN.     20/01/1986.
001800***
001900    DATE-COMPILED.
002000***
002100    SECURITY.         COMPANY CONFIDENTIAL - SEE DP STANDARDS
002200*                      MANUAL SECTION 4 FOR DISTRIBUTION RULES.
002300***
002400*    REMARKS.          THIRD AND LAST STEP OF THE NIGHTLY RUN.  READS
002500*                      WJSTATUS (WRITTEN BY CRUPDT) PLUS AUTHORS AND
002600*                      WORKSOUT FOR NAMES, AND FOR EACH OF THE SIX
002700*                      JURISDICTIONS LISTS THE WORKS ALREADY PUBLIC
002800*                      DOMAIN THERE, TITLE ORDER, WITH A COUNT PER
002900*                      TERRITORY AT THE FOOT OF EACH SECTION.
003000***
003100*    CALLED MODULES.   NONE.
003200***
003300* CHANGES:
003400* 20/01/1986 CRH -       CREATED FOR THE COPYRIGHT EXPIRY
003500*                        SCHEDULING JOB - THIRD AND LAST STEP.
003600* 29/01/1986 CRH -  .01  PUBLIC-DOMAIN LIST NOW SORTED BY TITLE -
003700*                        WAS IN WORK-ID ORDER, CAB SAID THAT READ
003800*                        LIKE A RANDOM LIST ON PAPER.
003900* 05/02/1986 CRH -  .02  HEADING NOW SHOWS '(WITH SPECIAL RULES)'
004000*                        AGAINST A TERRITORY'S NAME WHEN ITS
004100*                        JUR-SPECIAL-FLAG IS SET.
004200* 14/03/1999 CRH -  .03  Y2K REVIEW - ALL DATE FIELDS ALREADY
004300*                        CCYYMMDD, NO CHANGE NEEDED.
004400* 02/02/2026 CRH -  .04  EXPIRY DATE ADDED TO THE DETAIL LINE SO
004500*                        THE READER CAN SEE HOW LONG A WORK HAS
004600*                        BEEN PUBLIC DOMAIN, NOT JUST THAT IT IS.
004650* 12/02/2026 CRH -  .05  JURISDICTION HEADING NOW CARRIES A
004660*                        "PUBLIC DOMAIN WORKS:" LABEL ABOVE THE
004670*                        COLUMN HEADERS - LEGAL SAID THE BLOCK
004680*                        UNDER THE TERRITORY NAME READ AS JUST A
004690*                        TABLE WITH NO LABEL SAYING WHAT IT WAS.
004700 ENVIRONMENT             DIVISION.
004800 *================================
004900*
005000 CONFIGURATION           SECTION.
005100 SPECIAL-NAMES.
005200*------------------------------
005300      CLASS  NUMERIC-DATE   IS "0" THRU "9".
005400      C01    IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT            SECTION.
005700 FILE-CONTROL.
005800*------------------------------
005900*
006000      COPY "crs-nightly-1.0-copybooks-selauthf.cob".
006100      COPY "crs-nightly-1.0-copybooks-selworko.cob".
006200      COPY "crs-nightly-1.0-copybooks-selwjsf.cob".
006300      COPY "crs-nightly-1.0-copybooks-selctlf.cob".
006400*
006500      SELECT  INTL-RPT-FILE  ASSIGN  "INTLRPT"
006600              ORGANIZATION  LINE SEQUENTIAL
006700              FILE STATUS   WS-RPT-FILE-STATUS.
006800*
006900 DATA                    DIVISION.
007000 *================================
007100*
007200 FILE                    SECTION.
007300*
007400      COPY "crs-nightly-1.0-copybooks-fdauthf.cob".
007500      COPY "crs-nightly-1.0-copybooks-fdworko.cob".
007600      COPY "crs-nightly-1.0-copybooks-fdwjsf.cob".
007700      COPY "crs-nightly-1.0-copybooks-fdctlf.cob".
007800*
007900 FD  INTL-RPT-FILE
008000     REPORT IS INTL-STATUS-REPORT.
008100*
008200 WORKING-STORAGE SECTION.
008300*-----------------------
008400 77  PROG-NAME               PIC X(16) VALUE "CRINTL (1.04)".
008500*
008600      COPY "crs-nightly-1.0-copybooks-crjurtab.cob".
008700      COPY "crs-nightly-1.0-copybooks-crmsgs.cob".
008800*
008900***  File-status holders, one per select above plus the report.
009000 01  WS-FILE-STATUS-AREA.
009100     03  AUT-FILE-STATUS        PIC XX.
009200     03  WRO-FILE-STATUS        PIC XX.
009300     03  WJS-FILE-STATUS        PIC XX.
009400     03  CTL-FILE-STATUS        PIC XX.
009500     03  WS-RPT-FILE-STATUS     PIC XX.
009600     03  FILLER                 PIC X(6).
009700*
009800***  Author catalog - held just long enough to print a name against
009900***  an author id on the public-domain detail line.
010000 01  AUT-TABLE-AREA.
010100     03  AUT-TAB-ENTRY          OCCURS 100 TIMES
010200                                 INDEXED BY AUT-TAB-IDX.
010300         05  AUT-TAB-ID             PIC 9(5).
010400         05  AUT-TAB-NAME           PIC X(40).
010500         05  AUT-TAB-BIRTH-DATE     PIC 9(8).
010600         05  AUT-TAB-DEATH-DATE     PIC 9(8).
010700         05  AUT-TAB-NATIONALITY    PIC X(2).
010800         05  FILLER                 PIC X(13).
010900 01  AUT-TAB-COUNT              PIC 9(3) COMP VALUE ZERO.
011000 01  AUT-TAB-MAX                PIC 9(3) COMP VALUE 100.
011100*
011200***  Work catalog as refreshed by CRUPDT - title and author list only,
011300***  the status/expiry columns on this copy are the PRIMARY-jurisdiction
011400***  figures and are no use here - this report works jurisdiction by
011500***  jurisdiction off WJSTATUS instead, see Wjs-Table-Area below.
011600 01  WRK-TABLE-AREA.
011700     03  WRK-TAB-ENTRY          OCCURS 100 TIMES
011800                                 INDEXED BY WRK-TAB-IDX.
011900         05  WRK-TAB-ID             PIC 9(5).
012000         05  WRK-TAB-TITLE          PIC X(50).
012100         05  WRK-TAB-TOPIC          PIC X(10).
012200         05  WRK-TAB-CREATE-DATE    PIC 9(8).
012300         05  WRK-TAB-AUT-COUNT      PIC 9(2).
012400         05  WRK-TAB-AUT-ID         PIC 9(5) OCCURS 5 TIMES.
012500         05  WRK-TAB-PRIME-JUR      PIC X(2).
012600         05  WRK-TAB-EXPIRY-DATE    PIC 9(8).
012700         05  WRK-TAB-STATUS         PIC X(1).
012800         05  FILLER                 PIC X(4).
012900 01  WRK-TAB-COUNT              PIC 9(3) COMP VALUE ZERO.
013000 01  WRK-TAB-MAX                PIC 9(3) COMP VALUE 100.
013100*
013200***  Work/jurisdiction status fan-out, loaded whole from WJSTATUS -
013300***  six rows per work, one per territory, BB300 in CRUPDT wrote them.
013400 01  WJS-TABLE-AREA.
013500     03  WJS-TAB-ENTRY          OCCURS 600 TIMES
013600                                 INDEXED BY WJS-TAB-IDX.
013700         05  WJS-TAB-WORK-ID        PIC 9(5).
013800         05  WJS-TAB-JUR-CODE       PIC X(2).
013900         05  WJS-TAB-STATUS         PIC X(1).
014000             88  WJS-TAB-IS-PD          VALUE "P".
014100         05  WJS-TAB-EXPIRY-DATE    PIC 9(8).
014200         05  FILLER                 PIC X(4).
014300 01  WJS-TAB-COUNT              PIC 9(3) COMP VALUE ZERO.
014400 01  WJS-TAB-MAX                PIC 9(3) COMP VALUE 600.
014500*
014600***  Run's business date, same default/override rule as CRUPDT and
014700***  CRSCHED - shown on the page heading only, the per-jurisdiction
014800***  status was already settled when CRUPDT ran.
014900 01  WS-BUSINESS-DATE           PIC 9(8) VALUE 20250430.
015000 01  WS-BUS-DATE-WORK.
015100     03  WS-BUS-DATE-CCYY       PIC 9(4).
015200     03  WS-BUS-DATE-MM         PIC 9(2).
015300     03  WS-BUS-DATE-DD         PIC 9(2).
015400 01  WS-BUS-DATE-WORK9  REDEFINES WS-BUS-DATE-WORK
015500                         PIC 9(8).
015600 01  WS-BUS-DATE-PRINT          PIC X(10).
015700*
015800***  General date decomposition area - same trick CRUPDT/CRSCHED use.
015900 01  WS-DATE-WORK.
016000     03  WS-DATE-WORK-CCYY      PIC 9(4).
016100     03  WS-DATE-WORK-MM        PIC 9(2).
016200     03  WS-DATE-WORK-DD        PIC 9(2).
016300 01  WS-DATE-WORK9  REDEFINES WS-DATE-WORK
016400                     PIC 9(8).
016500*
016600***  Expiry date re-cut YYYY-MM-DD for the current public-domain row.
016700 01  WS-EXP-DATE-WORK.
016800     03  WS-EXP-DATE-CCYY       PIC 9(4).
016900     03  WS-EXP-DATE-MM         PIC 9(2).
017000     03  WS-EXP-DATE-DD         PIC 9(2).
017100 01  WS-EXP-DATE-WORK9  REDEFINES WS-EXP-DATE-WORK
017200                         PIC 9(8).
017300 01  WS-EXP-DATE-PRINT          PIC X(10).
017400*
017500***  Author-name list builder, same idiom as CRSCHED - walks
017600***  Wrk-Tab-Aut-Id for the current row and strings together every
017700***  name found on Aut-Table, semicolon separated.
017800 01  WS-AUTH-BUILD-AREA.
017900     03  WS-AUTH-BUILD-IDX      PIC 9(2) COMP.
018000     03  WS-AUT-LOOKUP-IDX      PIC 9(3) COMP.
018100     03  WS-AUT-LOOKUP-FOUND    PIC X(1).
018200         88  WS-AUT-FOUND           VALUE "Y".
018300     03  WS-AUTH-LIST           PIC X(60).
018400     03  WS-AUTH-LIST-PREV      PIC X(60).
018500     03  FILLER                 PIC X(4).
018600*
018700***  Resolves a Wjs-Tab-Work-Id back to its Wrk-Table-Area subscript -
018800***  same SEARCH idiom CRUPDT's BB030 uses for the author lookup.
018900 01  WS-WRK-LOOKUP-AREA.
019000     03  WS-WRK-LOOKUP-IDX      PIC 9(3) COMP.
019100     03  WS-WRK-LOOKUP-FOUND    PIC X(1).
019200         88  WS-WRK-FOUND           VALUE "Y".
019300     03  FILLER                 PIC X(4).
019400*
019500***  Index table built fresh for each jurisdiction in turn by AA062 -
019600***  each entry holds the PD work's Wrk-Table-Area subscript plus
019700***  that territory's own expiry date off Wjs-Table-Area (the Wrk
019800***  copy is the PRIMARY jurisdiction's date, no use here), then
019900***  AA063/AA064 selection-sort the subscripts into title order.
020000 01  WS-PD-SEQ-AREA.
020100     03  WS-PD-SEQ-ENTRY        OCCURS 100 TIMES
020200                                 INDEXED BY WS-PD-IDX, WS-PD-IDX2.
020300         05  WS-PD-SEQ              PIC 9(3) COMP.
020400         05  WS-PD-EXP              PIC 9(8).
020500     03  FILLER                 PIC X(4).
020600 01  WS-PD-COUNT                PIC 9(3) COMP VALUE ZERO.
020700*
020800***  Sort work fields - straight selection sort, small tables.
020900 01  WS-SORT-AREA.
021000     03  WS-SORT-I              PIC 9(3) COMP.
021100     03  WS-SORT-J              PIC 9(3) COMP.
021200     03  WS-SORT-LOW-IDX        PIC 9(3) COMP.
021300     03  WS-SORT-SWAP           PIC 9(3) COMP.
021400     03  WS-SORT-SWAP-EXP       PIC 9(8).
021500     03  FILLER                 PIC X(4).
021600*
021700***  Holder for the current public-domain detail line, moved from the
021800***  tables above via the sequence array, then handed to Report Writer
021900***  through the SOURCE clauses below.
022000 01  WS-CUR-PD.
022100     03  WS-CUR-PD-ID           PIC 9(5).
022200     03  WS-CUR-PD-TITLE        PIC X(50).
022300     03  WS-CUR-PD-AUTHORS      PIC X(60).
022400     03  WS-CUR-PD-EXPIRY-DATE  PIC 9(8).
022500     03  FILLER                 PIC X(4).
022600*
022700***  Per-jurisdiction loop control - JUR-ID of the territory currently
022800***  being listed, its built heading line and its trailer count.
022900 01  WS-JUR-LOOP-AREA.
023000     03  WS-JUR-LOOP-IDX        PIC 9(1) COMP.
023100     03  WS-JUR-HEAD-LINE       PIC X(80).
023200     03  WS-JUR-TERM-ED         PIC 999.
023300     03  WS-JUR-TOTAL-COUNT     PIC 9(3) COMP VALUE ZERO.
023400     03  FILLER                 PIC X(4).
023500 01  WS-PD-TOTAL-COUNT          PIC 9(3) COMP VALUE ZERO.
023600*
023700 01  ERROR-CODE                 PIC 9(3).
023800 LINKAGE SECTION.
023900*----------------
024000***  Stand-alone job step - no calling program passes it data.
024100*
024200 REPORT SECTION.
024300****************
024400*
024500 RD  INTL-STATUS-REPORT
024600     CONTROL      FINAL
024700     PAGE LIMIT   58
024800     HEADING      1
024900     FIRST DETAIL 6
025000     LAST  DETAIL 54.
025100*
025200 01  CR-RPT-HEAD   TYPE PAGE HEADING.
025300     03  LINE 1.
025400         05  COL  1    PIC X(16)  SOURCE PROG-NAME.
025500         05  COL 50    PIC X(30)  VALUE "COPYRIGHT INTERNATIONAL STATUS".
025600         05  COL 90    PIC X(5)   VALUE "PAGE ".
025700         05  COL 95    PIC ZZ9    SOURCE PAGE-COUNTER.
025800     03  LINE 3.
025900         05  COL  1    PIC X(10)  VALUE "AS OF".
026000         05  COL 12    PIC X(10)  SOURCE WS-BUS-DATE-PRINT.
026100*
026200 01  CR-JUR-HEADING   TYPE DETAIL.
026300     03  LINE PLUS 2.
026400         05  COL  1    PIC X(80)  SOURCE WS-JUR-HEAD-LINE.
026410     03  LINE PLUS 1.
026420         05  COL  1                VALUE "PUBLIC DOMAIN WORKS:".
026500     03  LINE PLUS 1.
026600         05  COL  1                VALUE "WORK ID".
026700         05  COL 10                VALUE "TITLE".
026800         05  COL 62                VALUE "AUTHOR(S)".
026900         05  COL 122               VALUE "PD SINCE".
027000*
027100 01  CR-PD-DETAIL   TYPE DETAIL.
027200     03  LINE PLUS 1.
027300         05  COL  1    PIC 9(5)    SOURCE WS-CUR-PD-ID.
027400         05  COL 10    PIC X(50)   SOURCE WS-CUR-PD-TITLE.
027500         05  COL 62    PIC X(60)   SOURCE WS-CUR-PD-AUTHORS.
027600         05  COL 122   PIC X(10)   SOURCE WS-EXP-DATE-PRINT.
027700*
027800 01  CR-PD-NONE-FOUND   TYPE DETAIL.
027900     03  LINE PLUS 1.
028000         05  COL  1    PIC X(54)   VALUE
028100             "NO WORKS FOUND IN PUBLIC DOMAIN FOR THIS JURISDICTION.".
028200*
028300 01  CR-JUR-TOTAL   TYPE DETAIL.
028400     03  LINE PLUS 2.
028500         05  COL  1    PIC X(25)   VALUE "WORKS LISTED FOR ".
028600         05  COL 26    PIC X(30)   SOURCE JUR-NAME (CR-JUR-IDX).
028700         05  COL 58    PIC X(3)    VALUE "-  ".
028800         05  COL 61    PIC ZZZ9    SOURCE WS-JUR-TOTAL-COUNT.
028900*
029000 01  CR-GRAND-TOTAL   TYPE CONTROL FOOTING FINAL.
029100     03  LINE PLUS 2.
029200         05  COL  1    PIC X(44)   VALUE
029300             "TOTAL PUBLIC DOMAIN WORKS, ALL TERRITORIES -".
029400         05  COL 46    PIC ZZZ9    SOURCE WS-PD-TOTAL-COUNT.
029500*
029600 PROCEDURE DIVISION.
029700*********************
029800 AA000-MAIN.
029900*
030000      PERFORM  AA005-OPEN-FILES      THRU AA005-EXIT.
030100      PERFORM  AA010-GET-BUS-DATE    THRU AA010-EXIT.
030200      PERFORM  AA020-LOAD-AUTHORS    THRU AA020-EXIT.
030300      PERFORM  AA030-LOAD-WORKS      THRU AA030-EXIT.
030400      PERFORM  AA035-LOAD-WJS        THRU AA035-EXIT.
030500      PERFORM  AA060-PRINT-REPORT    THRU AA060-EXIT.
030600      PERFORM  AA090-CLOSE-FILES     THRU AA090-EXIT.
030700      STOP     RUN.
030800*
030900 AA005-OPEN-FILES.
031000*
031100      OPEN     INPUT  AUTHORS-FILE.
031200      IF       AUT-FILE-STATUS NOT = "00"
031300               DISPLAY CR001 " " AUT-FILE-STATUS
031400               GO TO AA005-ABORT
031500      END-IF.
031600      OPEN     INPUT  WORKSOUT-FILE.
031700      IF       WRO-FILE-STATUS NOT = "00"
031800               DISPLAY CR004 " " WRO-FILE-STATUS
031900               GO TO AA005-ABORT
032000      END-IF.
032100      OPEN     INPUT  WJSTATUS-FILE.
032200      IF       WJS-FILE-STATUS NOT = "00"
032300               DISPLAY CR005 " " WJS-FILE-STATUS
032400               GO TO AA005-ABORT
032500      END-IF.
032600      OPEN     OUTPUT INTL-RPT-FILE.
032700      IF       WS-RPT-FILE-STATUS NOT = "00"
032800               DISPLAY "CR008 INTLRPT OPEN FAILED, STATUS "
032900                        WS-RPT-FILE-STATUS
033000               GO TO AA005-ABORT
033100      END-IF.
033200      GO TO    AA005-EXIT.
033300*
033400 AA005-ABORT.
033500      MOVE     16 TO RETURN-CODE.
033600      STOP     RUN.
033700*
033800 AA005-EXIT.
033900      EXIT.
034000*
034100 AA010-GET-BUS-DATE.
034200*
034300      OPEN     INPUT CTLPARM-FILE.
034400      IF       CTL-FILE-STATUS NOT = "00"
034500               GO TO AA010-EXIT
034600      END-IF.
034700      READ     CTLPARM-FILE
034800          AT END
034900               GO TO AA010-CLOSE
035000      END-READ.
035100      IF       CTL-BUSINESS-DATE NOT = ZERO
035200               MOVE CTL-BUSINESS-DATE TO WS-BUSINESS-DATE
035300      END-IF.
035400*
035500 AA010-CLOSE.
035600      CLOSE    CTLPARM-FILE.
035700*
035800 AA010-EXIT.
035900      EXIT.
036000*
036100 AA020-LOAD-AUTHORS.
036200*
036300      MOVE     ZERO TO AUT-TAB-COUNT.
036400*
036500 AA020-READ.
036600      READ     AUTHORS-FILE
036700          AT END
036800               GO TO AA020-EXIT
036900      END-READ.
037000      IF       AUT-TAB-COUNT NOT < AUT-TAB-MAX
037100               DISPLAY CR003
037200               GO TO AA020-READ
037300      END-IF.
037400      SET      AUT-TAB-IDX TO AUT-TAB-COUNT.
037500      SET      AUT-TAB-IDX UP BY 1.
037600      ADD      1 TO AUT-TAB-COUNT.
037700      MOVE     AUT-ID          TO AUT-TAB-ID (AUT-TAB-IDX).
037800      MOVE     AUT-NAME        TO AUT-TAB-NAME (AUT-TAB-IDX).
037900      MOVE     AUT-BIRTH-DATE  TO AUT-TAB-BIRTH-DATE (AUT-TAB-IDX).
038000      MOVE     AUT-DEATH-DATE  TO AUT-TAB-DEATH-DATE (AUT-TAB-IDX).
038100      MOVE     AUT-NATIONALITY TO AUT-TAB-NATIONALITY (AUT-TAB-IDX).
038200      GO TO    AA020-READ.
038300*
038400 AA020-EXIT.
038500      EXIT.
038600 AA030-LOAD-WORKS.
038700*
038800      MOVE     ZERO TO WRK-TAB-COUNT.
038900*
039000 AA030-READ.
039100      READ     WORKSOUT-FILE
039200          AT END
039300               GO TO AA030-EXIT
039400      END-READ.
039500      IF       WRK-TAB-COUNT NOT < WRK-TAB-MAX
039600               DISPLAY CR006
039700               GO TO AA030-READ
039800      END-IF.
039900      SET      WRK-TAB-IDX TO WRK-TAB-COUNT.
040000      SET      WRK-TAB-IDX UP BY 1.
040100      ADD      1 TO WRK-TAB-COUNT.
040200      MOVE     WRO-ID           TO WRK-TAB-ID (WRK-TAB-IDX).
040300      MOVE     WRO-TITLE        TO WRK-TAB-TITLE (WRK-TAB-IDX).
040400      MOVE     WRO-TOPIC        TO WRK-TAB-TOPIC (WRK-TAB-IDX).
040500      MOVE     WRO-CREATION-DATE
040600                         TO WRK-TAB-CREATE-DATE (WRK-TAB-IDX).
040700      MOVE     WRO-AUTHOR-COUNT TO WRK-TAB-AUT-COUNT (WRK-TAB-IDX).
040800      MOVE     WRO-AUTHOR-ID (1) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 1).
040900      MOVE     WRO-AUTHOR-ID (2) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 2).
041000      MOVE     WRO-AUTHOR-ID (3) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 3).
041100      MOVE     WRO-AUTHOR-ID (4) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 4).
041200      MOVE     WRO-AUTHOR-ID (5) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 5).
041300      MOVE     WRO-PRIMARY-JUR  TO WRK-TAB-PRIME-JUR (WRK-TAB-IDX).
041400      MOVE     WRO-EXPIRY-DATE
041500                         TO WRK-TAB-EXPIRY-DATE (WRK-TAB-IDX).
041600      MOVE     WRO-STATUS       TO WRK-TAB-STATUS (WRK-TAB-IDX).
041700      GO TO    AA030-READ.
041800*
041900 AA030-EXIT.
042000      EXIT.
042100*
042200******************************************************************
042300***  AA035  --  Loads the whole WJSTATUS fan-out - up to 600 rows,  *
042400***             six per work, one per territory - AA062 filters     *
042500***             this table by Jur-Code each time round the          *
042600***             jurisdiction loop rather than re-reading the file.   *
042700******************************************************************
042800 AA035-LOAD-WJS.
042900*
043000      MOVE     ZERO TO WJS-TAB-COUNT.
043100*
043200 AA035-READ.
043300      READ     WJSTATUS-FILE
043400          AT END
043500               GO TO AA035-EXIT
043600      END-READ.
043700      IF       WJS-TAB-COUNT NOT < WJS-TAB-MAX
043800               DISPLAY CR007
043900               GO TO AA035-READ
044000      END-IF.
044100      SET      WJS-TAB-IDX TO WJS-TAB-COUNT.
044200      SET      WJS-TAB-IDX UP BY 1.
044300      ADD      1 TO WJS-TAB-COUNT.
044400      MOVE     WJS-WORK-ID    TO WJS-TAB-WORK-ID (WJS-TAB-IDX).
044500      MOVE     WJS-JUR-CODE   TO WJS-TAB-JUR-CODE (WJS-TAB-IDX).
044600      MOVE     WJS-STATUS     TO WJS-TAB-STATUS (WJS-TAB-IDX).
044700      MOVE     WJS-EXPIRY-DATE
044800                         TO WJS-TAB-EXPIRY-DATE (WJS-TAB-IDX).
044900      GO TO    AA035-READ.
045000*
045100 AA035-EXIT.
045200      EXIT.
045300******************************************************************
045400***  AA060  --  Drives Report Writer once per jurisdiction on the  *
045500***             Cr-Jur-Table - AA061 builds that territory's        *
045600***             heading, AA062 filters Wjs-Table-Area down to its   *
045700***             Public Domain rows and AA063 sorts them by title.    *
045800******************************************************************
045900 AA060-PRINT-REPORT.
046000*
046100      MOVE     WS-BUSINESS-DATE TO WS-BUS-DATE-WORK9.
046200      STRING   WS-BUS-DATE-CCYY "-"
046300               WS-BUS-DATE-MM   "-"
046400               WS-BUS-DATE-DD
046500               DELIMITED BY SIZE INTO WS-BUS-DATE-PRINT.
046600      MOVE     ZERO TO WS-PD-TOTAL-COUNT.
046700      INITIATE INTL-STATUS-REPORT.
046800      PERFORM  AA061-PRINT-ONE-JUR THRU AA061-EXIT
046900               VARYING  CR-JUR-IDX FROM 1 BY 1
047000               UNTIL    CR-JUR-IDX > CR-JUR-COUNT.
047100      TERMINATE INTL-STATUS-REPORT.
047200*
047300 AA060-EXIT.
047400      EXIT.
047500*
047600 AA061-PRINT-ONE-JUR.
047700      MOVE     JUR-TERM-YEARS (CR-JUR-IDX) TO WS-JUR-TERM-ED.
047800      IF       JUR-HAS-SPECIAL-RULES (CR-JUR-IDX)
047900               STRING   JUR-NAME (CR-JUR-IDX) DELIMITED BY "  "
048000                        " - LIFE + " DELIMITED BY SIZE
048100                        WS-JUR-TERM-ED DELIMITED BY SIZE
048200                        " YEARS (WITH SPECIAL RULES)"
048300                        DELIMITED BY SIZE INTO WS-JUR-HEAD-LINE
048400      ELSE
048500               STRING   JUR-NAME (CR-JUR-IDX) DELIMITED BY "  "
048600                        " - LIFE + " DELIMITED BY SIZE
048700                        WS-JUR-TERM-ED DELIMITED BY SIZE
048800                        " YEARS" DELIMITED BY SIZE
048900                        INTO WS-JUR-HEAD-LINE
049000      END-IF.
049100      MOVE     ZERO TO WS-PD-COUNT.
049200      MOVE     ZERO TO WS-JUR-TOTAL-COUNT.
049300      PERFORM  AA062-COLLECT-ONE-WJS THRU AA062-EXIT
049400               VARYING  WS-SORT-I FROM 1 BY 1
049500               UNTIL    WS-SORT-I > WJS-TAB-COUNT.
049600      GENERATE CR-JUR-HEADING.
049700      IF       WS-PD-COUNT = ZERO
049800               GENERATE CR-PD-NONE-FOUND
049900      ELSE
050000               IF   WS-PD-COUNT > 1
050100                    PERFORM  AA063-SORT-ONE-PASS THRU AA063-EXIT
050200                             VARYING  WS-SORT-J FROM 1 BY 1
050300                             UNTIL    WS-SORT-J > WS-PD-COUNT
050400               END-IF
050500               PERFORM  AA064-PRINT-ONE-PD THRU AA064-EXIT
050600                        VARYING  WS-PD-IDX FROM 1 BY 1
050700                        UNTIL    WS-PD-IDX > WS-PD-COUNT
050800               GENERATE CR-JUR-TOTAL
050900      END-IF.
051000 AA061-EXIT.
051100      EXIT.
051200*
051300***  AA062 - for the jurisdiction sitting in Cr-Jur-Idx, tests each
051400***  Wjs-Table-Area row in turn and, for the ones that match and are
051500***  Public Domain, resolves the work id back to its Wrk-Table-Area
051600***  subscript (Bb030) and drops that subscript plus this row's own
051700***  expiry date onto the index table AA063/AA064 work from.
051800 AA062-COLLECT-ONE-WJS.
051900      IF       WJS-TAB-JUR-CODE (WS-SORT-I) = JUR-CODE (CR-JUR-IDX)
052000      AND      WJS-TAB-IS-PD (WS-SORT-I)
052100               PERFORM  BB030-LOOKUP-WORK THRU BB030-EXIT
052200               IF   WS-WRK-FOUND
052300                    ADD  1 TO WS-PD-COUNT
052400                    SET  WS-PD-IDX TO WS-PD-COUNT
052500                    SET  WS-PD-SEQ (WS-PD-IDX) TO WS-WRK-LOOKUP-IDX
052600                    MOVE WJS-TAB-EXPIRY-DATE (WS-SORT-I)
052700                                       TO WS-PD-EXP (WS-PD-IDX)
052800               END-IF
052900      END-IF.
053000 AA062-EXIT.
053100      EXIT.
053200*
053300 BB030-LOOKUP-WORK.
053400      MOVE     "N" TO WS-WRK-LOOKUP-FOUND.
053500      SET      WRK-TAB-IDX TO 1.
053600      SEARCH   WRK-TAB-ENTRY
053700          AT END
053800               GO TO BB030-EXIT
053900          WHEN WRK-TAB-ID (WRK-TAB-IDX) =
054000               WJS-TAB-WORK-ID (WS-SORT-I)
054100               SET  WS-WRK-LOOKUP-IDX TO WRK-TAB-IDX
054200               MOVE "Y" TO WS-WRK-LOOKUP-FOUND
054300      END-SEARCH.
054400 BB030-EXIT.
054500      EXIT.
054600*
054700 AA063-SORT-ONE-PASS.
054800      SET      WS-SORT-LOW-IDX TO WS-SORT-J.
054900      IF       WS-SORT-J >= WS-PD-COUNT
055000               GO TO AA063-EXIT
055100      END-IF.
055200      ADD      1 TO WS-SORT-J GIVING WS-SORT-I.
055300      PERFORM  AA063-FIND-LOWEST THRU AA063-FIND-EXIT
055400               VARYING WS-SORT-I FROM WS-SORT-I BY 1
055500               UNTIL   WS-SORT-I > WS-PD-COUNT.
055600      IF       WS-SORT-LOW-IDX NOT = WS-SORT-J
055700               SET  WS-PD-IDX  TO WS-SORT-J
055800               SET  WS-PD-IDX2 TO WS-SORT-LOW-IDX
055900               MOVE WS-PD-SEQ (WS-PD-IDX)  TO WS-SORT-SWAP
056000               MOVE WS-PD-EXP (WS-PD-IDX)  TO WS-SORT-SWAP-EXP
056100               MOVE WS-PD-SEQ (WS-PD-IDX2) TO WS-PD-SEQ (WS-PD-IDX)
056200               MOVE WS-PD-EXP (WS-PD-IDX2) TO WS-PD-EXP (WS-PD-IDX)
056300               MOVE WS-SORT-SWAP TO WS-PD-SEQ (WS-PD-IDX2)
056400               MOVE WS-SORT-SWAP-EXP TO WS-PD-EXP (WS-PD-IDX2)
056500      END-IF.
056600 AA063-EXIT.
056700      EXIT.
056800*
056900 AA063-FIND-LOWEST.
057000      SET      WS-PD-IDX  TO WS-SORT-I.
057100      SET      WS-PD-IDX2 TO WS-SORT-LOW-IDX.
057200      IF       WRK-TAB-TITLE (WS-PD-SEQ (WS-PD-IDX))
057300               <  WRK-TAB-TITLE (WS-PD-SEQ (WS-PD-IDX2))
057400               SET WS-SORT-LOW-IDX TO WS-SORT-I
057500      END-IF.
057600 AA063-FIND-EXIT.
057700      EXIT.
057800*
057900 AA064-PRINT-ONE-PD.
058000      SET      WRK-TAB-IDX TO WS-PD-SEQ (WS-PD-IDX).
058100      MOVE     WRK-TAB-ID (WRK-TAB-IDX)    TO WS-CUR-PD-ID.
058200      MOVE     WRK-TAB-TITLE (WRK-TAB-IDX) TO WS-CUR-PD-TITLE.
058300      MOVE     WS-PD-EXP (WS-PD-IDX)       TO WS-CUR-PD-EXPIRY-DATE.
058400      MOVE     WS-CUR-PD-EXPIRY-DATE TO WS-EXP-DATE-WORK9.
058500      STRING   WS-EXP-DATE-CCYY "-"
058600               WS-EXP-DATE-MM   "-"
058700               WS-EXP-DATE-DD
058800               DELIMITED BY SIZE INTO WS-EXP-DATE-PRINT.
058900      SET      WS-SORT-I TO WRK-TAB-IDX.
059000      PERFORM  BB020-BUILD-AUTHOR-LIST THRU BB020-EXIT.
059100      MOVE     WS-AUTH-LIST TO WS-CUR-PD-AUTHORS.
059200      GENERATE CR-PD-DETAIL.
059300      ADD      1 TO WS-JUR-TOTAL-COUNT.
059400      ADD      1 TO WS-PD-TOTAL-COUNT.
059500 AA064-EXIT.
059600      EXIT.
059700*
059800***  BB020 - builds the semicolon-separated author list for the work
059900***  sitting in Wrk-Table-Area subscript Ws-Sort-I, same idiom CRSCHED
060000***  uses for its own two detail lines.
060100 BB020-BUILD-AUTHOR-LIST.
060200*
060300      MOVE     SPACES TO WS-AUTH-LIST.
060400      PERFORM  BB021-ADD-ONE-AUTHOR THRU BB021-EXIT
060500               VARYING  WS-AUTH-BUILD-IDX FROM 1 BY 1
060600               UNTIL    WS-AUTH-BUILD-IDX >
060700                        WRK-TAB-AUT-COUNT (WS-SORT-I).
060800*
060900 BB020-EXIT.
061000      EXIT.
061100*
061200 BB021-ADD-ONE-AUTHOR.
061300      MOVE     "N" TO WS-AUT-LOOKUP-FOUND.
061400      SET      AUT-TAB-IDX TO 1.
061500      SEARCH   AUT-TAB-ENTRY
061600          AT END
061700               GO TO BB021-EXIT
061800          WHEN AUT-TAB-ID (AUT-TAB-IDX) =
061900               WRK-TAB-AUT-ID (WS-SORT-I, WS-AUTH-BUILD-IDX)
062000               MOVE "Y" TO WS-AUT-LOOKUP-FOUND
062100      END-SEARCH.
062200      IF       NOT WS-AUT-FOUND
062300               GO TO BB021-EXIT
062400      END-IF.
062500      IF       WS-AUTH-LIST = SPACES
062600               MOVE AUT-TAB-NAME (AUT-TAB-IDX) TO WS-AUTH-LIST
062700      ELSE
062800               MOVE WS-AUTH-LIST TO WS-AUTH-LIST-PREV
062900               STRING WS-AUTH-LIST-PREV DELIMITED BY "  "
063000                      "; " DELIMITED BY SIZE
063100                      AUT-TAB-NAME (AUT-TAB-IDX) DELIMITED BY "  "
063200                      INTO WS-AUTH-LIST
063300      END-IF.
063400 BB021-EXIT.
063500      EXIT.
063600*
063700 AA090-CLOSE-FILES.
063800*
063900      CLOSE    AUTHORS-FILE WORKSOUT-FILE WJSTATUS-FILE INTL-RPT-FILE.
064000*
064100 AA090-EXIT.
064200      EXIT.
