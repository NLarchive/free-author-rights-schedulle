000100*  SELECT clause for the Work master, output side - written by
000200*  CRUPDT once expiry/status have been calculated, read again
000300*  by CRSCHED for the schedule report.
000400* 15/01/26 crh - Created.
000500* 12/02/26 crh -    .01 Reset to uppercase reserved words to match
000600*                   the rest of the tree.
000700     SELECT  WORKSOUT-FILE ASSIGN  "WORKSOUT"
000800             ORGANIZATION  LINE SEQUENTIAL
000900             FILE STATUS   WRO-FILE-STATUS.
