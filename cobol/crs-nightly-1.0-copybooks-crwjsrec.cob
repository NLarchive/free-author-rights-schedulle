000100*****************************************************************
000200*     Record Definition For Work/Jurisdiction Status           *
000300*         Key is Wjs-Work-Id + Wjs-Jur-Code                    *
000400*****************************************************************
000500*  One of these per Work x Jurisdiction - six per work, written
000600*  by CRUPDT's BB300 fan-out, read back by CRINTL for the
000700*  international status report.
000800*
000900* 13/01/26 crh - Created.
001000* 10/02/26 crh -    .01 Added the calculation audit fields -
001100*                   Wjs-Rule-Id, Wjs-Term-Years-Used, Wjs-Calc-
001200*                   Date and Wjs-Override-Flag - so a researcher
001300*                   disputing a territory's status can be shown
001400*                   which COPYRULES row and run produced it
001500*                   without re-running the whole sweep.
001550* 12/02/26 crh -    .02 Reset PIC/VALUE to uppercase reserved
001560*                   words to match the rest of the tree.
001600*
001700 01  WORK-JUR-STATUS-RECORD.
001800     03  WJS-WORK-ID           PIC 9(5).
001900     03  WJS-JUR-CODE           PIC X(2).
002000     03  WJS-STATUS             PIC X(1).
002100         88  WJS-IS-PUBLIC-DOMAIN  VALUE "P".
002200         88  WJS-IS-COPYRIGHTED    VALUE "C".
002300         88  WJS-IS-UNKNOWN        VALUE "U".
002400     03  WJS-EXPIRY-DATE        PIC 9(8).
002500     03  WJS-TERM-YEARS-USED    PIC 9(3).
002600*                                        term applied when calculated
002700     03  WJS-RULE-ID            PIC X(4).
002800*                                        Cr-Rule-Id off Crultab, or spaces
002900     03  WJS-CALC-DATE          PIC 9(8).
003000*                                        ccyymmdd BB300 ran this row
003100     03  WJS-OVERRIDE-FLAG      PIC X(1).
003200         88  WJS-WAS-OVERRIDDEN     VALUE "Y".
003300     03  WJS-NOTES              PIC X(20).
003400     03  FILLER                PIC X(10).
