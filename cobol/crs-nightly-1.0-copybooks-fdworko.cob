000100*  FD for the Work master, output side - same layout as the
000200*  input Work record, different file so CRUPDT can read WORKS
000300*  and write WORKSOUT in the one pass without reopening.
000400* 15/01/26 crh - Created.
000500* 12/02/26 crh -    .01 Reset PIC/OCCURS to uppercase reserved
000600*                   words to match the rest of the tree.
000700 FD  WORKSOUT-FILE.
000800 01  WORKSOUT-RECORD.
000900     03  WRO-ID                PIC 9(5).
001000     03  WRO-TITLE              PIC X(50).
001100     03  WRO-TOPIC              PIC X(10).
001200     03  WRO-CREATION-DATE      PIC 9(8).
001300     03  WRO-AUTHOR-COUNT       PIC 9(2).
001400     03  WRO-AUTHOR-ID          PIC 9(5) OCCURS 5 TIMES.
001500     03  WRO-PRIMARY-JUR        PIC X(2).
001600     03  WRO-EXPIRY-DATE        PIC 9(8).
001700     03  WRO-STATUS             PIC X(1).
001800     03  FILLER                PIC X(9).
