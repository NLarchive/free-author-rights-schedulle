000100******************************************************************
000200**                                                               *
000300**       Copyright Register  --  Status Update Sweep            *
000400**                                                               *
000500******************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800 *================================
000900*
001000***
001100      PROGRAM-ID.       CRUPDT.
001200***
001300     AUTHOR.           C R HARWELL.
001400***
001500     INSTALLATION.     DATA PROCESSING DEPT.
001600***
001700     DATE-WRITTEN.     13/01/1986.
001800***
001900     DATE-COMPILED.
002000***
002100     SECURITY.         COMPANY CONFIDENTIAL - SEE DP STANDARDS
002200*                      MANUAL SECTION 4 FOR DISTRIBUTION RULES.
002300***
002400*    REMARKS.          NIGHTLY SWEEP OF THE WORK CATALOG.  READS
002500*                      AUTHORS AND WORKS, WORKS OUT A COPYRIGHT
002600*                      EXPIRY DATE AND STATUS FOR EACH WORK AND
002700*                      FOR EACH OF THE SIX JURISDICTIONS, WRITES
002800*                      WORKSOUT (REFRESHED WORK MASTER) AND
002900*                      WJSTATUS (ONE ROW PER WORK PER TERRITORY).
003000*                      FEEDS CRSCHED AND CRINTL.
003100***
003200*    CALLED MODULES.   NONE.
003300***
003400* CHANGES:
003500* 13/01/1986 CRH -       CREATED FOR THE COPYRIGHT EXPIRY
003600*                        SCHEDULING JOB - FIRST STEP OF THE RUN.
003700* 22/01/1986 CRH -  .01  CORPORATE-WORKS SPECIAL RULE ADDED -
003800*                        LEGAL ASKED FOR NAMES ENDING " INC." TO
003900*                        BE TREATED AS A CORPORATE AUTHOR.
004000* 30/01/1986 CRH -  .02  PRIMARY-JURISDICTION INFERENCE ADDED SO
004100*                        A WORK WITHOUT ONE PICKS UP ITS FIRST
004200*                        AUTHOR'S NATIONALITY IF IT MATCHES A
004300*                        TERRITORY CODE.
004400* 06/02/1986 CRH -  .03  CTLPARM MADE OPTIONAL - RUN NOW DEFAULTS
004500*                        THE BUSINESS DATE RATHER THAN ABENDING
004600*                        WHEN OPERATIONS FORGETS TO SUPPLY IT.
004700* 14/03/1999 CRH -  .04  Y2K REVIEW - ALL DATE FIELDS ARE ALREADY
004800*                        CCYYMMDD, NO CHANGE NEEDED.
004900* 02/02/2026 CRH -  .05  COLLABORATIVE-WORKS (EU) SPECIAL RULE
005000*                        ADDED - CAB WANTED MULTI-AUTHOR WORKS
005100*                        WITH ALL DEATHS KNOWN HANDLED SEPARATELY
005200*                        FROM THE STANDARD LIFE+TERM CALCULATION.
005210* 11/02/2026 CRH -  .06  CRTOPTAB COPY REMOVED - AUDIT FOUND THE
005220*                        TABLE WAS NEVER READ HERE, THE TOPIC
005230*                        CODES LAST-CHECKED BY BB400 COME STRAIGHT
005240*                        OFF WRK-TAB-TOPIC, NOT THE TABLE.
005300*
005400  ENVIRONMENT             DIVISION.
005500**================================
005600*
005700 CONFIGURATION           SECTION.
005800 SPECIAL-NAMES.
005900**------------------------------
006000      CLASS  NUMERIC-DATE   IS "0" THRU "9".
006100      C01    IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT            SECTION.
006400 FILE-CONTROL.
006500**------------------------------
006600*
006700      COPY "crs-nightly-1.0-copybooks-selauthf.cob".
006800      COPY "crs-nightly-1.0-copybooks-selworkf.cob".
006900      COPY "crs-nightly-1.0-copybooks-selworko.cob".
007000      COPY "crs-nightly-1.0-copybooks-selwjsf.cob".
007100      COPY "crs-nightly-1.0-copybooks-selctlf.cob".
007200*
007300  DATA                    DIVISION.
007400**================================
007500*
007600 FILE SECTION.
007700**------------------------------
007800*
007900      COPY "crs-nightly-1.0-copybooks-fdauthf.cob".
008000*
008100      COPY "crs-nightly-1.0-copybooks-fdworkf.cob".
008200*
008300      COPY "crs-nightly-1.0-copybooks-fdworko.cob".
008400*
008500      COPY "crs-nightly-1.0-copybooks-fdwjsf.cob".
008600*
008700      COPY "crs-nightly-1.0-copybooks-fdctlf.cob".
008800*
008900 WORKING-STORAGE SECTION.
009000**------------------------------
009100*
009200 77  PROG-NAME                PIC X(16)  VALUE "CRUPDT (1.05)".
009300*
009400***  Reference data - hard loaded, no file, see each copybook's
009500***  own remarks for why.
009600*
009700      COPY "crs-nightly-1.0-copybooks-crjurtab.cob".
009800*
009900      COPY "crs-nightly-1.0-copybooks-crultab.cob".
010000*
010300      COPY "crs-nightly-1.0-copybooks-crmsgs.cob".
010400*
010500 01  WS-FILE-STATUS-AREA.
010600     03  AUT-FILE-STATUS       PIC XX.
010700     03  WRK-FILE-STATUS       PIC XX.
010800     03  WRO-FILE-STATUS       PIC XX.
010900     03  WJS-FILE-STATUS       PIC XX.
011000     03  CTL-FILE-STATUS       PIC XX.
011100     03  FILLER                PIC X(6).
011200*
011300***  Author catalog held in memory for the length of the run -
011400***  small volumes, keyed lookups only ever by Aut-Id.
011500*
011600 01  AUT-TABLE-AREA.
011700     03  AUT-TAB-ENTRY         OCCURS 100 TIMES
011800                               INDEXED BY AUT-TAB-IDX.
011900         05  AUT-TAB-ID            PIC 9(5).
012000         05  AUT-TAB-NAME          PIC X(40).
012100         05  AUT-TAB-BIRTH-DATE    PIC 9(8).
012200         05  AUT-TAB-DEATH-DATE    PIC 9(8).
012300         05  AUT-TAB-NATIONALITY   PIC X(2).
012400         05  FILLER                PIC X(13).
012500 01  AUT-TAB-COUNT             PIC 9(3) COMP VALUE ZERO.
012600 01  AUT-TAB-MAX               PIC 9(3) COMP VALUE 100.
012700*
012800***  Work catalog, same idea - one row per Wrk-Id, updated in
012900***  place by the sweep below then written out to Worksout.
013000*
013100 01  WRK-TABLE-AREA.
013200     03  WRK-TAB-ENTRY         OCCURS 100 TIMES
013300                               INDEXED BY WRK-TAB-IDX.
013400         05  WRK-TAB-ID            PIC 9(5).
013500         05  WRK-TAB-TITLE         PIC X(50).
013600         05  WRK-TAB-TOPIC         PIC X(10).
013700         05  WRK-TAB-CREATE-DATE   PIC 9(8).
013800         05  WRK-TAB-AUT-COUNT     PIC 9(2).
013900         05  WRK-TAB-AUT-ID        PIC 9(5) OCCURS 5 TIMES.
014000         05  WRK-TAB-PRIME-JUR     PIC X(2).
014100         05  WRK-TAB-EXPIRY-DATE   PIC 9(8).
014200         05  WRK-TAB-STATUS        PIC X(1).
014300         05  FILLER                PIC X(4).
014400 01  WRK-TAB-COUNT             PIC 9(3) COMP VALUE ZERO.
014500 01  WRK-TAB-MAX               PIC 9(3) COMP VALUE 100.
014600*
014700***  Run's business date - defaults below, overridden by Ctlparm
014800***  in AA010 when that file is present and its date is non-zero.
014900*
015000 01  WS-BUSINESS-DATE          PIC 9(8) VALUE 20250430.
015100 01  WS-REPORT-LIMIT           PIC 9(3) VALUE 20.
015200*
015300***  General-purpose date decomposition area - every ccyymmdd
015400***  value the sweep needs the year out of goes through here,
015500***  same trick Maps04 used to use before it called Intrinsics.
015600*
015700 01  WS-DATE-WORK.
015800     03  WS-DATE-WORK-CCYY     PIC 9(4).
015900     03  WS-DATE-WORK-MM       PIC 9(2).
016000     03  WS-DATE-WORK-DD       PIC 9(2).
016100 01  WS-DATE-WORK9  REDEFINES WS-DATE-WORK
016200                    PIC 9(8).
016300*
016400***  Rule-engine work area - one calculation's worth of state so
016500***  BB000 and the special-rule paragraphs it calls can share it
016600***  without a pile of USING clauses.
016700*
016800 01  WS-CALC-AREA.
016900     03  WS-CALC-WORK-IDX      PIC 9(3) COMP.
017000     03  WS-CALC-JUR-CODE      PIC X(2).
017100     03  WS-CALC-TERM-YEARS    PIC 9(3).
017200     03  WS-CALC-TERM-YEARS-U  REDEFINES WS-CALC-TERM-YEARS
017300                               PIC 9(3).
017400     03  WS-CALC-BASE-YEAR     PIC 9(4).
017500     03  WS-CALC-EXPIRY-DATE   PIC 9(8).
017600     03  WS-CALC-STATUS        PIC X(1).
017700     03  WS-CALC-RULE-FOUND    PIC X(1).
017800         88  WS-RULE-FOUND         VALUE "Y".
017900     03  WS-CALC-JUR-FOUND     PIC X(1).
018000         88  WS-JUR-FOUND          VALUE "Y".
018100     03  WS-CALC-HAS-KNOWN-DTH PIC X(1).
018200         88  WS-HAS-KNOWN-DEATH    VALUE "Y".
018300     03  WS-CALC-ANY-UNKN-DTH  PIC X(1).
018400         88  WS-ANY-UNKNOWN-DEATH  VALUE "Y".
018500     03  WS-CALC-LATEST-DTH-YR PIC 9(4).
018600     03  WS-CALC-LATEST-DTH-U  REDEFINES WS-CALC-LATEST-DTH-YR
018700                               PIC 9(4).
018800     03  FILLER                PIC X(4).
018900*
019000 01  WS-SCAN-AREA.
019100     03  WS-AUT-SCAN-IDX       PIC 9(2) COMP.
019200     03  WS-AUT-LOOKUP-IDX     PIC 9(3) COMP.
019300     03  WS-AUT-LOOKUP-FOUND   PIC X(1).
019400         88  WS-AUT-FOUND          VALUE "Y".
019500     03  FILLER                PIC X(3).
019600*
019700 01  WS-RULE-LOOKUP-AREA.
019800     03  WS-RUL-TYPE-WANTED    PIC X(24).
019900     03  WS-RUL-LOOKUP-FOUND   PIC X(1).
020000         88  WS-RUL-FOUND          VALUE "Y".
020100     03  FILLER                PIC X(3).
020200*
020300 01  WS-NAME-SCAN-AREA.
020400     03  WS-NAME-LEN           PIC 9(2) COMP.
020500     03  WS-CROWN-FOUND-FLAG   PIC X(1).
020600         88  WS-CROWN-FOUND        VALUE "Y".
020700     03  FILLER                PIC X(3).
020800*
020900 01  ERROR-CODE                PIC 9(3).
021000 LINKAGE SECTION.
021100**  None - this is the job's first, stand-alone run unit.
021200*
021300  PROCEDURE DIVISION.
021400 *===================
021500*
021600 AA000-MAIN.
021700*
021800      PERFORM  AA005-OPEN-FILES      THRU  AA005-EXIT.
021900      PERFORM  AA010-GET-BUS-DATE     THRU  AA010-EXIT.
022000      PERFORM  AA015-BUILD-TABLES     THRU  AA015-EXIT.
022100      PERFORM  AA020-LOAD-AUTHORS     THRU  AA020-EXIT.
022200      PERFORM  AA030-LOAD-WORKS       THRU  AA030-EXIT.
022300      PERFORM  AA040-PROCESS-WORKS    THRU  AA040-EXIT.
022400      PERFORM  AA090-CLOSE-FILES      THRU  AA090-EXIT.
022500      STOP     RUN.
022600*
022700******************************************************************
022800**  AA005  --  Open the catalog and output files.  Ctlparm is     *
022900**             opened separately in AA010, it is optional.        *
023000******************************************************************
023100 AA005-OPEN-FILES.
023200*
023300      OPEN     INPUT  AUTHORS-FILE.
023400      IF       AUT-FILE-STATUS NOT = "00"
023500               DISPLAY CR001 AUT-FILE-STATUS
023600               MOVE    16 TO ERROR-CODE
023700               GO TO   AA005-ABORT
023800      END-IF.
023900*
024000      OPEN     INPUT  WORKS-FILE.
024100      IF       WRK-FILE-STATUS NOT = "00"
024200               DISPLAY CR002 WRK-FILE-STATUS
024300               MOVE    16 TO ERROR-CODE
024400               GO TO   AA005-ABORT
024500      END-IF.
024600*
024700      OPEN     OUTPUT WORKSOUT-FILE.
024800      IF       WRO-FILE-STATUS NOT = "00"
024900               DISPLAY CR004 WRO-FILE-STATUS
025000               MOVE    16 TO ERROR-CODE
025100               GO TO   AA005-ABORT
025200      END-IF.
025300*
025400      OPEN     OUTPUT WJSTATUS-FILE.
025500      IF       WJS-FILE-STATUS NOT = "00"
025600               DISPLAY CR005 WJS-FILE-STATUS
025700               MOVE    16 TO ERROR-CODE
025800               GO TO   AA005-ABORT
025900      END-IF.
026000*
026100      GO TO    AA005-EXIT.
026200*
026300 AA005-ABORT.
026400      DISPLAY  "CRUPDT ABENDING - CHECK FILE STATUS ABOVE".
026500      MOVE     ERROR-CODE TO RETURN-CODE.
026600      STOP     RUN.
026700*
026800 AA005-EXIT.
026900      EXIT.
027000*
027100******************************************************************
027200**  AA010  --  Get this run's business date.  Ctlparm is a one-   *
027300**             record optional file - if it will not open, or     *
027400**             the date field on it is zero, the default stands.  *
027500******************************************************************
027600 AA010-GET-BUS-DATE.
027700*
027800      OPEN     INPUT  CTLPARM-FILE.
027900      IF       CTL-FILE-STATUS NOT = "00"
028000               GO TO AA010-EXIT
028100      END-IF.
028200*
028300      READ     CTLPARM-FILE
028400          AT END
028500               GO TO AA010-CLOSE
028600      END-READ.
028700*
028800      IF       CTL-BUSINESS-DATE NOT = ZERO
028900               MOVE CTL-BUSINESS-DATE TO WS-BUSINESS-DATE
029000      END-IF.
029100      IF       CTL-REPORT-LIMIT NOT = ZERO
029200               MOVE CTL-REPORT-LIMIT  TO WS-REPORT-LIMIT
029300      END-IF.
029400*
029500 AA010-CLOSE.
029600      CLOSE    CTLPARM-FILE.
029700*
029800 AA010-EXIT.
029900      EXIT.
030000*
030100******************************************************************
030200**  AA015  --  Reference tables are Copy-built in Working-Storage *
030300**             already - Crjurtab/Crultab/Crtoptab.  Nothing to   *
030400**             do here but this stays as its own step so a future *
030500**             run that DOES load them from a file has a home for *
030600**             the read loop without re-shaping AA000.            *
030700******************************************************************
030800 AA015-BUILD-TABLES.
030900      CONTINUE.
031000*
031100 AA015-EXIT.
031200      EXIT.
031300******************************************************************
031400**  AA020  --  Load the Author master into memory.  Table full   *
031500**             is not fatal - rest of the file is skipped, a      *
031600**             CR003 is logged for every row dropped.             *
031700******************************************************************
031800 AA020-LOAD-AUTHORS.
031900      MOVE     ZERO TO AUT-TAB-COUNT.
032000*
032100 AA020-READ.
032200      READ     AUTHORS-FILE
032300          AT END
032400               GO TO AA020-EXIT
032500      END-READ.
032600*
032700      IF       AUT-TAB-COUNT >= AUT-TAB-MAX
032800               DISPLAY CR003
032900               GO TO   AA020-READ
033000      END-IF.
033100*
033200      SET      AUT-TAB-IDX      TO AUT-TAB-COUNT.
033300      SET      AUT-TAB-IDX      UP BY 1.
033400      ADD      1 TO AUT-TAB-COUNT.
033500      MOVE     AUT-ID           TO AUT-TAB-ID       (AUT-TAB-IDX).
033600      MOVE     AUT-NAME         TO AUT-TAB-NAME      (AUT-TAB-IDX).
033700      MOVE     AUT-BIRTH-DATE   TO AUT-TAB-BIRTH-DATE (AUT-TAB-IDX).
033800      MOVE     AUT-DEATH-DATE   TO AUT-TAB-DEATH-DATE (AUT-TAB-IDX).
033900      MOVE     AUT-NATIONALITY  TO AUT-TAB-NATIONALITY (AUT-TAB-IDX).
034000      GO TO    AA020-READ.
034100*
034200 AA020-EXIT.
034300      EXIT.
034400*
034500******************************************************************
034600**  AA030  --  Load the Work master into memory, same shape as    *
034700**             AA020.  Primary-jur and expiry/status come in as   *
034800**             whatever Worksout left them last run - zero/spaces *
034900**             the first time through.                            *
035000******************************************************************
035100 AA030-LOAD-WORKS.
035200      MOVE     ZERO TO WRK-TAB-COUNT.
035300*
035400 AA030-READ.
035500      READ     WORKS-FILE
035600          AT END
035700               GO TO AA030-EXIT
035800      END-READ.
035900*
036000      IF       WRK-TAB-COUNT >= WRK-TAB-MAX
036100               DISPLAY CR006
036200               GO TO   AA030-READ
036300      END-IF.
036400*
036500      SET      WRK-TAB-IDX    TO WRK-TAB-COUNT.
036600      SET      WRK-TAB-IDX    UP BY 1.
036700      ADD      1 TO WRK-TAB-COUNT.
036800      MOVE     WRK-ID           TO WRK-TAB-ID          (WRK-TAB-IDX).
036900      MOVE     WRK-TITLE        TO WRK-TAB-TITLE        (WRK-TAB-IDX).
037000      MOVE     WRK-TOPIC        TO WRK-TAB-TOPIC        (WRK-TAB-IDX).
037100      MOVE     WRK-CREATION-DATE TO WRK-TAB-CREATE-DATE (WRK-TAB-IDX).
037200      MOVE     WRK-AUTHOR-COUNT TO WRK-TAB-AUT-COUNT    (WRK-TAB-IDX).
037300      MOVE     WRK-AUTHOR-ID (1) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 1).
037400      MOVE     WRK-AUTHOR-ID (2) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 2).
037500      MOVE     WRK-AUTHOR-ID (3) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 3).
037600      MOVE     WRK-AUTHOR-ID (4) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 4).
037700      MOVE     WRK-AUTHOR-ID (5) TO WRK-TAB-AUT-ID (WRK-TAB-IDX, 5).
037800      MOVE     WRK-PRIMARY-JUR  TO WRK-TAB-PRIME-JUR   (WRK-TAB-IDX).
037900      MOVE     WRK-EXPIRY-DATE  TO WRK-TAB-EXPIRY-DATE (WRK-TAB-IDX).
038000      MOVE     WRK-STATUS       TO WRK-TAB-STATUS      (WRK-TAB-IDX).
038100      GO TO    AA030-READ.
038200*
038300 AA030-EXIT.
038400      EXIT.
038500******************************************************************
038600**  AA040  --  The sweep proper - one work at a time, in the      *
038700**             order AA030 loaded them (Wrk-Id order off Works).  *
038800******************************************************************
038900 AA040-PROCESS-WORKS.
039000*
039100      PERFORM  AA045-PROCESS-ONE-WORK THRU AA045-EXIT
039200               VARYING  WRK-TAB-IDX  FROM 1 BY 1
039300               UNTIL    WRK-TAB-IDX  > WRK-TAB-COUNT.
039400*
039500 AA040-EXIT.
039600      EXIT.
039700*
039800 AA045-PROCESS-ONE-WORK.
039900*
040000      SET      WS-CALC-WORK-IDX  TO WRK-TAB-IDX.
040100*
040200      IF       WRK-TAB-PRIME-JUR (WRK-TAB-IDX) = SPACES
040300               PERFORM  BB400-INFER-PRIMARY-JUR THRU BB400-EXIT
040400      END-IF.
040500*
040600      IF       WRK-TAB-EXPIRY-DATE (WRK-TAB-IDX) = ZERO
040700               MOVE     SPACES TO WS-CALC-JUR-CODE
040800               PERFORM  BB000-CALC-EXPIRY THRU BB000-EXIT
040900               MOVE     WS-CALC-EXPIRY-DATE
041000                        TO WRK-TAB-EXPIRY-DATE (WRK-TAB-IDX)
041100      END-IF.
041200*
041300      MOVE     SPACES TO WS-CALC-JUR-CODE.
041400      PERFORM  BB200-STATUS-DETERMINE THRU BB200-EXIT.
041500      MOVE     WS-CALC-STATUS TO WRK-TAB-STATUS (WRK-TAB-IDX).
041600*
041700      PERFORM  BB300-JURISDICTION-FANOUT THRU BB300-EXIT.
041800      PERFORM  AA050-WRITE-WORKSOUT      THRU AA050-EXIT.
041900*
042000 AA045-EXIT.
042100      EXIT.
042200*
042300******************************************************************
042400**  AA050  --  Refresh the one Worksout record for this work.     *
042500******************************************************************
042600 AA050-WRITE-WORKSOUT.
042700*
042800      MOVE     WRK-TAB-ID          (WRK-TAB-IDX) TO WRO-ID.
042900      MOVE     WRK-TAB-TITLE       (WRK-TAB-IDX) TO WRO-TITLE.
043000      MOVE     WRK-TAB-TOPIC       (WRK-TAB-IDX) TO WRO-TOPIC.
043100      MOVE     WRK-TAB-CREATE-DATE (WRK-TAB-IDX)
043200                                   TO WRO-CREATION-DATE.
043300      MOVE     WRK-TAB-AUT-COUNT   (WRK-TAB-IDX) TO WRO-AUTHOR-COUNT.
043400      MOVE     WRK-TAB-AUT-ID (WRK-TAB-IDX, 1)   TO WRO-AUTHOR-ID (1).
043500      MOVE     WRK-TAB-AUT-ID (WRK-TAB-IDX, 2)   TO WRO-AUTHOR-ID (2).
043600      MOVE     WRK-TAB-AUT-ID (WRK-TAB-IDX, 3)   TO WRO-AUTHOR-ID (3).
043700      MOVE     WRK-TAB-AUT-ID (WRK-TAB-IDX, 4)   TO WRO-AUTHOR-ID (4).
043800      MOVE     WRK-TAB-AUT-ID (WRK-TAB-IDX, 5)   TO WRO-AUTHOR-ID (5).
043900      MOVE     WRK-TAB-PRIME-JUR   (WRK-TAB-IDX) TO WRO-PRIMARY-JUR.
044000      MOVE     WRK-TAB-EXPIRY-DATE (WRK-TAB-IDX) TO WRO-EXPIRY-DATE.
044100      MOVE     WRK-TAB-STATUS      (WRK-TAB-IDX) TO WRO-STATUS.
044200      WRITE    WORKSOUT-RECORD.
044300*
044400 AA050-EXIT.
044500      EXIT.
044600*
044700 AA090-CLOSE-FILES.
044800      CLOSE    AUTHORS-FILE WORKS-FILE WORKSOUT-FILE WJSTATUS-FILE.
044900 AA090-EXIT.
045000      EXIT.
045100******************************************************************
045200**  BB000  --  Rule engine entry point.  Works Idx and Jur Code   *
045300**             come in via WS-Calc-Area - Jur Code spaces means   *
045400**             'use the work's own primary jurisdiction'.         *
045500******************************************************************
045600 BB000-CALC-EXPIRY.
045700*
045800      IF       WS-CALC-JUR-CODE = SPACES
045900               MOVE WRK-TAB-PRIME-JUR (WS-CALC-WORK-IDX)
046000                    TO WS-CALC-JUR-CODE
046100      END-IF.
046200*
046300      PERFORM  BB005-LOOKUP-JUR  THRU BB005-EXIT.
046400      MOVE     "N"  TO WS-CALC-RULE-FOUND.
046500*
046600      IF       WS-JUR-FOUND AND JUR-HAS-SPECIAL-RULES (CR-JUR-IDX)
046700               IF       WS-CALC-JUR-CODE = "US"
046800                        PERFORM BB100-SPECIAL-RULES-US THRU BB100-EXIT
046900               ELSE
047000                 IF     WS-CALC-JUR-CODE = "EU"
047100                        PERFORM BB110-SPECIAL-RULES-EU THRU BB110-EXIT
047200                 ELSE
047300                   IF   WS-CALC-JUR-CODE = "GB"
047400                        PERFORM BB120-SPECIAL-RULES-GB THRU BB120-EXIT
047500                   END-IF
047600                 END-IF
047700               END-IF
047800      END-IF.
047900*
048000      IF       NOT WS-RULE-FOUND
048100               PERFORM  BB050-STANDARD-CALC THRU BB050-EXIT
048200      END-IF.
048300*
048400 BB000-EXIT.
048500      EXIT.
048600*
048700******************************************************************
048800**  BB005  --  Look up the jurisdiction's term years.  No match   *
048900**             (code is spaces, or an unknown code) defaults the   *
049000**             term to the 70-year fallback the standard calc      *
049100**             uses when a work carries no jurisdiction at all.    *
049200******************************************************************
049300 BB005-LOOKUP-JUR.
049400*
049500      MOVE     "N"  TO WS-CALC-JUR-FOUND.
049600      MOVE     70   TO WS-CALC-TERM-YEARS.
049700      IF       WS-CALC-JUR-CODE = SPACES
049800               GO TO BB005-EXIT
049900      END-IF.
050000*
050100      SET      CR-JUR-IDX  TO 1.
050200      SEARCH   CR-JUR-ENTRY
050300          AT END
050400               GO TO BB005-EXIT
050500          WHEN JUR-CODE (CR-JUR-IDX) = WS-CALC-JUR-CODE
050600               MOVE "Y" TO WS-CALC-JUR-FOUND
050700               MOVE JUR-TERM-YEARS (CR-JUR-IDX) TO WS-CALC-TERM-YEARS.
050800*
050900 BB005-EXIT.
051000      EXIT.
051100*
051200******************************************************************
051300**  BB010  --  Look up a named rule's term years in Crultab.      *
051400**             Caller loads Ws-Rul-Type-Wanted first.              *
051500******************************************************************
051600 BB010-LOOKUP-RULE-TERM.
051700*
051800      MOVE     "N"  TO WS-RUL-LOOKUP-FOUND.
051900      SET      CR-RUL-IDX  TO 1.
052000      SEARCH   CR-RUL-ENTRY
052100          AT END
052200               GO TO BB010-EXIT
052300          WHEN RUL-TYPE (CR-RUL-IDX) = WS-RUL-TYPE-WANTED
052400               MOVE "Y" TO WS-RUL-LOOKUP-FOUND
052500               MOVE RUL-TERM-YEARS (CR-RUL-IDX) TO WS-CALC-TERM-YEARS.
052600*
052700 BB010-EXIT.
052800      EXIT.
052900*
053000******************************************************************
053100**  BB015  --  December 31 of (Ws-Calc-Base-Year + term years).   *
053200**             The one and only expiry-date shape the catalog     *
053300**             uses bar the fixed 1923-01-01 cutover date.         *
053400******************************************************************
053500 BB015-SET-EXPIRY-DEC31.
053600*
053700      COMPUTE  WS-DATE-WORK-CCYY =
053800               WS-CALC-BASE-YEAR + WS-CALC-TERM-YEARS.
053900      MOVE     12  TO WS-DATE-WORK-MM.
054000      MOVE     31  TO WS-DATE-WORK-DD.
054100      MOVE     WS-DATE-WORK9  TO WS-CALC-EXPIRY-DATE.
054200*
054300 BB015-EXIT.
054400      EXIT.
054500******************************************************************
054600**  BB020  --  Scan a work's authors for death dates.  Sets       *
054700**             Ws-Calc-Has-Known-Dth and the latest year among    *
054800**             them, plus Ws-Calc-Any-Unkn-Dth for the case none   *
054900**             of the authors' deaths are on file at all.          *
055000******************************************************************
055100 BB020-SCAN-AUTHOR-DEATHS.
055200*
055300      MOVE     "N"  TO WS-CALC-HAS-KNOWN-DTH.
055400      MOVE     "N"  TO WS-CALC-ANY-UNKN-DTH.
055500      MOVE     ZERO TO WS-CALC-LATEST-DTH-YR.
055600*
055700      IF       WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX) = ZERO
055800               GO TO BB020-EXIT
055900      END-IF.
056000*
056100      PERFORM  BB025-SCAN-ONE-AUTHOR THRU BB025-EXIT
056200               VARYING  WS-AUT-SCAN-IDX FROM 1 BY 1
056300               UNTIL    WS-AUT-SCAN-IDX >
056400                        WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX).
056500*
056600 BB020-EXIT.
056700      EXIT.
056800*
056900 BB025-SCAN-ONE-AUTHOR.
057000*
057100      PERFORM  BB030-LOOKUP-AUTHOR THRU BB030-EXIT.
057200      IF       NOT WS-AUT-FOUND
057300               MOVE "Y" TO WS-CALC-ANY-UNKN-DTH
057400               GO TO BB025-EXIT
057500      END-IF.
057600*
057700      IF       AUT-TAB-DEATH-DATE (WS-AUT-LOOKUP-IDX) = ZERO
057800               MOVE "Y" TO WS-CALC-ANY-UNKN-DTH
057900               GO TO BB025-EXIT
058000      END-IF.
058100*
058200      MOVE     "Y" TO WS-CALC-HAS-KNOWN-DTH.
058300      MOVE     AUT-TAB-DEATH-DATE (WS-AUT-LOOKUP-IDX) TO WS-DATE-WORK9.
058400      IF       WS-DATE-WORK-CCYY > WS-CALC-LATEST-DTH-YR
058500               MOVE WS-DATE-WORK-CCYY TO WS-CALC-LATEST-DTH-YR
058600      END-IF.
058700*
058800 BB025-EXIT.
058900      EXIT.
059000*
059100******************************************************************
059200**  BB030  --  Find Ws-Aut-Scan-Idx'th author of the current work *
059300**             in the Author table by id.                         *
059400******************************************************************
059500 BB030-LOOKUP-AUTHOR.
059600*
059700      MOVE     "N"  TO WS-AUT-LOOKUP-FOUND.
059800      SET      AUT-TAB-IDX  TO 1.
059900      SEARCH   AUT-TAB-ENTRY
060000          AT END
060100               GO TO BB030-EXIT
060200          WHEN AUT-TAB-ID (AUT-TAB-IDX) =
060300               WRK-TAB-AUT-ID (WS-CALC-WORK-IDX, WS-AUT-SCAN-IDX)
060400               SET  WS-AUT-LOOKUP-IDX TO AUT-TAB-IDX
060500               MOVE "Y" TO WS-AUT-LOOKUP-FOUND.
060600*
060700 BB030-EXIT.
060800      EXIT.
060900*
061000******************************************************************
061100**  BB050  --  Standard life+term calculation - see remarks up    *
061200**             top, this is what every work falls back to when     *
061300**             no special rule in Crultab fires for it.            *
061400******************************************************************
061500 BB050-STANDARD-CALC.
061600*
061700      PERFORM  BB020-SCAN-AUTHOR-DEATHS THRU BB020-EXIT.
061800*
061900      IF       WS-HAS-KNOWN-DEATH
062000               MOVE WS-CALC-LATEST-DTH-YR TO WS-CALC-BASE-YEAR
062100               PERFORM BB015-SET-EXPIRY-DEC31 THRU BB015-EXIT
062200               GO TO BB050-EXIT
062300      END-IF.
062400*
062500      IF       WS-ANY-UNKNOWN-DEATH
062600               AND WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) = ZERO
062700               MOVE ZERO TO WS-CALC-EXPIRY-DATE
062800               GO TO BB050-EXIT
062900      END-IF.
063000*
063100      IF       WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) = ZERO
063200               MOVE ZERO TO WS-CALC-EXPIRY-DATE
063300               GO TO BB050-EXIT
063400      END-IF.
063500*
063600      IF       WS-CALC-JUR-CODE = "US"
063700               MOVE 95 TO WS-CALC-TERM-YEARS
063800      ELSE
063900        IF     WS-CALC-JUR-CODE = "EU"
064000               MOVE 70 TO WS-CALC-TERM-YEARS
064100        ELSE
064200          IF   WS-CALC-JUR-CODE = SPACES
064300               MOVE 95 TO WS-CALC-TERM-YEARS
064400          END-IF
064500        END-IF
064600      END-IF.
064700*
064800      MOVE     WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) TO WS-DATE-WORK9.
064900      MOVE     WS-DATE-WORK-CCYY  TO WS-CALC-BASE-YEAR.
065000      PERFORM  BB015-SET-EXPIRY-DEC31 THRU BB015-EXIT.
065100*
065200 BB050-EXIT.
065300      EXIT.
065400******************************************************************
065500**  BB100  --  US special rules, checked in Crultab's order -     *
065600**             published-before-1923, published-1923-to-1977,     *
065700**             corporate-works.  First one that fires wins.        *
065800******************************************************************
065900 BB100-SPECIAL-RULES-US.
066000*
066100      MOVE     "N"  TO WS-CALC-RULE-FOUND.
066200      IF       WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) = ZERO
066300               GO TO BB100-EXIT
066400      END-IF.
066500      MOVE     WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) TO WS-DATE-WORK9.
066600*
066700      IF       WS-DATE-WORK-CCYY < 1923
066800               MOVE 19230101 TO WS-CALC-EXPIRY-DATE
066900               MOVE "Y"      TO WS-CALC-RULE-FOUND
067000               GO TO BB100-EXIT
067100      END-IF.
067200*
067300      IF       WS-DATE-WORK-CCYY >= 1923 AND WS-DATE-WORK-CCYY <= 1977
067400               MOVE "PUBLISHED_1923_TO_1977  " TO WS-RUL-TYPE-WANTED
067500               PERFORM BB010-LOOKUP-RULE-TERM THRU BB010-EXIT
067600               MOVE WS-DATE-WORK-CCYY TO WS-CALC-BASE-YEAR
067700               PERFORM BB015-SET-EXPIRY-DEC31 THRU BB015-EXIT
067800               MOVE "Y" TO WS-CALC-RULE-FOUND
067900               GO TO BB100-EXIT
068000      END-IF.
068100*
068200      IF       WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX) NOT = 1
068300               GO TO BB100-EXIT
068400      END-IF.
068500      MOVE     WS-DATE-WORK-CCYY TO WS-CALC-BASE-YEAR.
068600      MOVE     1 TO WS-AUT-SCAN-IDX.
068700      PERFORM  BB030-LOOKUP-AUTHOR THRU BB030-EXIT.
068800      IF       NOT WS-AUT-FOUND
068900               GO TO BB100-EXIT
069000      END-IF.
069100*
069200      PERFORM  BB035-CHECK-CORP-SUFFIX THRU BB035-EXIT.
069300      IF       WS-CROWN-FOUND
069400               MOVE "CORPORATE_WORKS         " TO WS-RUL-TYPE-WANTED
069500               PERFORM BB010-LOOKUP-RULE-TERM THRU BB010-EXIT
069600               PERFORM BB015-SET-EXPIRY-DEC31 THRU BB015-EXIT
069700               MOVE "Y" TO WS-CALC-RULE-FOUND
069800      END-IF.
069900*
070000 BB100-EXIT.
070100      EXIT.
070200*
070300******************************************************************
070400**  BB035  --  Does Aut-Tab-Name of the author Bb030 just found   *
070500**             end in " Inc."?  No Trim intrinsic on this         *
070600**             compiler, so hunt backwards for the last non-blank  *
070700**             column the long way round, same trick the old       *
070800**             Maps09 check-digit routine used on Ar1.              *
070900**             Borrows the Crown-found flag - same Y/N shape, no   *
071000**             call is ever mid-way through both checks at once.    *
071100******************************************************************
071200 BB035-CHECK-CORP-SUFFIX.
071300*
071400      MOVE     "N"  TO WS-CROWN-FOUND-FLAG.
071500      PERFORM  BB036-STEP-BACK THRU BB036-EXIT
071600               VARYING  WS-NAME-LEN FROM 40 BY -1
071700               UNTIL    WS-NAME-LEN = 0
071800               OR       AUT-TAB-NAME (WS-AUT-LOOKUP-IDX) (WS-NAME-LEN:1)
071900                        NOT = SPACE.
072000*
072100      IF       WS-NAME-LEN < 5
072200               GO TO BB035-EXIT
072300      END-IF.
072400*
072500      IF       AUT-TAB-NAME (WS-AUT-LOOKUP-IDX)
072600               (WS-NAME-LEN - 4:5) = " INC."
072700               MOVE "Y" TO WS-CROWN-FOUND-FLAG
072800      END-IF.
072900*
073000 BB035-EXIT.
073100      EXIT.
073200*
073300 BB036-STEP-BACK.
073400      CONTINUE.
073500 BB036-EXIT.
073600      EXIT.
073700******************************************************************
073800**  BB110  --  EU special rules - anonymous-works then            *
073900**             collaborative-works, in that order.                 *
074000******************************************************************
074100 BB110-SPECIAL-RULES-EU.
074200*
074300      MOVE     "N"  TO WS-CALC-RULE-FOUND.
074400*
074500      IF       WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX) = 0
074600      AND      WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) NOT = ZERO
074700               MOVE WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX)
074800                    TO WS-DATE-WORK9
074900               MOVE WS-DATE-WORK-CCYY TO WS-CALC-BASE-YEAR
075000               MOVE "ANONYMOUS_WORKS        " TO WS-RUL-TYPE-WANTED
075100               PERFORM BB010-LOOKUP-RULE-TERM THRU BB010-EXIT
075200               PERFORM BB015-SET-EXPIRY-DEC31 THRU BB015-EXIT
075300               MOVE "Y" TO WS-CALC-RULE-FOUND
075400               GO TO BB110-EXIT
075500      END-IF.
075600*
075700      IF       WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX) > 1
075800               PERFORM BB020-SCAN-AUTHOR-DEATHS THRU BB020-EXIT
075900               IF WS-HAS-KNOWN-DEATH AND NOT WS-ANY-UNKNOWN-DEATH
076000                  MOVE WS-CALC-LATEST-DTH-YR TO WS-CALC-BASE-YEAR
076100                  MOVE "COLLABORATIVE_WORKS    " TO WS-RUL-TYPE-WANTED
076200                  PERFORM BB010-LOOKUP-RULE-TERM THRU BB010-EXIT
076300                  PERFORM BB015-SET-EXPIRY-DEC31 THRU BB015-EXIT
076400                  MOVE "Y" TO WS-CALC-RULE-FOUND
076500               END-IF
076600      END-IF.
076700*
076800 BB110-EXIT.
076900      EXIT.
077000*
077100******************************************************************
077200**  BB120  --  GB special rule - Crown-copyright.  Fires when      *
077300**             any author of the work is named exactly "Crown".    *
077400******************************************************************
077500 BB120-SPECIAL-RULES-GB.
077600*
077700      MOVE     "N"  TO WS-CALC-RULE-FOUND.
077800      IF       WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) = ZERO
077900      OR       WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX) = 0
078000               GO TO BB120-EXIT
078100      END-IF.
078200*
078300      PERFORM  BB040-SCAN-FOR-CROWN THRU BB040-EXIT.
078400      IF       WS-CROWN-FOUND
078500               MOVE WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX)
078600                    TO WS-DATE-WORK9
078700               MOVE WS-DATE-WORK-CCYY TO WS-CALC-BASE-YEAR
078800               MOVE "CROWN_COPYRIGHT         " TO WS-RUL-TYPE-WANTED
078900               PERFORM BB010-LOOKUP-RULE-TERM THRU BB010-EXIT
079000               PERFORM BB015-SET-EXPIRY-DEC31 THRU BB015-EXIT
079100               MOVE "Y" TO WS-CALC-RULE-FOUND
079200      END-IF.
079300*
079400 BB120-EXIT.
079500      EXIT.
079600*
079700 BB040-SCAN-FOR-CROWN.
079800*
079900      MOVE     "N" TO WS-CROWN-FOUND-FLAG.
080000      PERFORM  BB045-CHECK-ONE-FOR-CROWN THRU BB045-EXIT
080100               VARYING  WS-AUT-SCAN-IDX FROM 1 BY 1
080200               UNTIL    WS-AUT-SCAN-IDX >
080300                        WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX)
080400               OR       WS-CROWN-FOUND.
080500*
080600 BB040-EXIT.
080700      EXIT.
080800*
080900 BB045-CHECK-ONE-FOR-CROWN.
081000*
081100      PERFORM  BB030-LOOKUP-AUTHOR THRU BB030-EXIT.
081200      IF       WS-AUT-FOUND
081300      AND      AUT-TAB-NAME (WS-AUT-LOOKUP-IDX) = "CROWN"
081400               MOVE "Y" TO WS-CROWN-FOUND-FLAG
081500      END-IF.
081600*
081700 BB045-EXIT.
081800      EXIT.
081900******************************************************************
082000**  BB200  --  Works out the status word (P/C/U) for the work     *
082100**             named by Ws-Calc-Work-Idx, under the jurisdiction   *
082200**             named by Ws-Calc-Jur-Code (spaces = global status). *
082300**             Leaves the answer in Ws-Calc-Status and the         *
082400**             matching expiry date in Ws-Calc-Expiry-Date.         *
082500******************************************************************
082600 BB200-STATUS-DETERMINE.
082700*
082800      IF       WS-CALC-JUR-CODE = SPACES
082900      AND      WRK-TAB-STATUS (WS-CALC-WORK-IDX) NOT = SPACE
083000      AND      WRK-TAB-STATUS (WS-CALC-WORK-IDX) NOT = "U"
083100               MOVE WRK-TAB-STATUS (WS-CALC-WORK-IDX) TO WS-CALC-STATUS
083200               MOVE WRK-TAB-EXPIRY-DATE (WS-CALC-WORK-IDX)
083300                    TO WS-CALC-EXPIRY-DATE
083400               GO TO BB200-EXIT
083500      END-IF.
083600*
083700      PERFORM  BB000-CALC-EXPIRY THRU BB000-EXIT.
083800*
083900      IF       WS-CALC-EXPIRY-DATE NOT = ZERO
084000               IF   WS-CALC-EXPIRY-DATE <= WS-BUSINESS-DATE
084100                    MOVE "P" TO WS-CALC-STATUS
084200               ELSE
084300                    MOVE "C" TO WS-CALC-STATUS
084400               END-IF
084500               GO TO BB200-EXIT
084600      END-IF.
084700*
084800      IF       WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX) NOT = ZERO
084900               MOVE WRK-TAB-CREATE-DATE (WS-CALC-WORK-IDX)
085000                    TO WS-DATE-WORK9
085100               IF    WS-DATE-WORK-CCYY < 1875
085200                     MOVE "P" TO WS-CALC-STATUS
085300                     GO TO BB200-EXIT
085400               END-IF
085500               IF    WS-CALC-JUR-CODE = "US"
085600               AND   WS-DATE-WORK-CCYY < 1927
085700                     MOVE "P" TO WS-CALC-STATUS
085800                     GO TO BB200-EXIT
085900               END-IF
086000      END-IF.
086100*
086200      MOVE     "U" TO WS-CALC-STATUS.
086300*
086400 BB200-EXIT.
086500      EXIT.
086600*
086700******************************************************************
086800**  BB300  --  Fans a work out across every jurisdiction in the   *
086900**             reference table and writes one Wjstatus record per *
087000**             jurisdiction.  Uses the fan-out index so the inner *
087100**             Bb005/Bb200 lookups (Cr-Jur-Idx) never disturb the  *
087200**             place we are up to out here (Cr-Jur-Fan-Idx).       *
087300******************************************************************
087400 BB300-JURISDICTION-FANOUT.
087500*
087600      PERFORM  BB310-FANOUT-ONE-JUR THRU BB310-EXIT
087700               VARYING  CR-JUR-FAN-IDX FROM 1 BY 1
087800               UNTIL    CR-JUR-FAN-IDX > 6.
087900*
088000 BB300-EXIT.
088100      EXIT.
088200*
088300 BB310-FANOUT-ONE-JUR.
088400*
088500      IF       JUR-CODE (CR-JUR-FAN-IDX) = SPACES
088600               GO TO BB310-EXIT
088700      END-IF.
088800      MOVE     JUR-CODE (CR-JUR-FAN-IDX) TO WS-CALC-JUR-CODE.
088900      PERFORM  BB200-STATUS-DETERMINE THRU BB200-EXIT.
089000*
089100      MOVE     WRK-TAB-ID (WS-CALC-WORK-IDX)   TO WJS-WORK-ID.
089200      MOVE     WS-CALC-JUR-CODE                TO WJS-JUR-CODE.
089300      MOVE     WS-CALC-STATUS                  TO WJS-STATUS.
089400      MOVE     WS-CALC-EXPIRY-DATE             TO WJS-EXPIRY-DATE.
089500      WRITE    WORK-JUR-STATUS-RECORD.
089600*
089700 BB310-EXIT.
089800      EXIT.
089900*
090000******************************************************************
090100**  BB400  --  Infers the primary jurisdiction of a work that was *
090200**             not given one, from its authors' nationalities -   *
090300**             first author whose nationality matches a known     *
090400**             jurisdiction code wins.                             *
090500******************************************************************
090600 BB400-INFER-PRIMARY-JUR.
090700*
090800      IF       WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX) = 0
090900               GO TO BB400-EXIT
091000      END-IF.
091100      PERFORM  BB410-CHECK-ONE-AUTHOR-JUR THRU BB410-EXIT
091200               VARYING  WS-AUT-SCAN-IDX FROM 1 BY 1
091300               UNTIL    WS-AUT-SCAN-IDX >
091400                        WRK-TAB-AUT-COUNT (WS-CALC-WORK-IDX)
091500               OR       WRK-TAB-PRIME-JUR (WS-CALC-WORK-IDX)
091600                        NOT = SPACES.
091700*
091800 BB400-EXIT.
091900      EXIT.
092000*
092100 BB410-CHECK-ONE-AUTHOR-JUR.
092200*
092300      PERFORM  BB030-LOOKUP-AUTHOR THRU BB030-EXIT.
092400      IF       NOT WS-AUT-FOUND
092500               GO TO BB410-EXIT
092600      END-IF.
092700      IF       AUT-TAB-NATIONALITY (WS-AUT-LOOKUP-IDX) = SPACES
092800               GO TO BB410-EXIT
092900      END-IF.
093000*
093100      SET      CR-JUR-IDX TO 1.
093200      SEARCH   CR-JUR-ENTRY
093300          AT END
093400               NEXT SENTENCE
093500          WHEN JUR-CODE (CR-JUR-IDX) =
093600               AUT-TAB-NATIONALITY (WS-AUT-LOOKUP-IDX)
093700               MOVE JUR-CODE (CR-JUR-IDX)
093800                    TO WRK-TAB-PRIME-JUR (WS-CALC-WORK-IDX)
093900      END-SEARCH.
094000*
094100 BB410-EXIT.
094200      EXIT.
