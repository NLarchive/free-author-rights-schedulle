000100*****************************************************************
000200*                                                               *
000300*   CR-RUL-TABLE  --  Copyright Special-Rule Reference Table    *
000400*                                                               *
000500*****************************************************************
000600*  Six special rules, hard loaded, one row per rule.  Checked by
000700*  AA015/BB100-BB120 in the order they occur here - first rule
000800*  that fires for the jurisdiction wins, falls through to the
000900*  standard life+term calculation otherwise.
001000*
001100*  RUL-BASE-TYPE tells the caller which date the rule's term is
001200*  added to - PUBLICATION, AUTHORDEATH or FIXEDYEAR (no addition,
001300*  the rule supplies the expiry outright).
001400*
001500* 12/01/26 crh - Created for the expiry scheduling job.
001600* 26/01/26 crh -    .01 RUL-DESC widened to 80 - CAB wanted the
001700*                   Crown-copyright wording spelled out in full
001800*                   for the auditors.
001900*
002000 01  CR-RUL-TABLE-AREA.
002100     03  CR-RUL-ENTRY-1.
002200         05  FILLER     PIC X(2)  VALUE "US".
002300         05  FILLER     PIC X(24) VALUE "PUBLISHED_BEFORE_1923".
002400         05  FILLER     PIC X(3)  VALUE "000".
002500         05  FILLER     PIC X(12) VALUE "FIXEDYEAR".
002600         05  FILLER     PIC X(80)
002700             VALUE "PUBLISHED BEFORE 1923 - ALREADY PUBLIC DOMAIN".
002800     03  CR-RUL-ENTRY-2.
002900         05  FILLER     PIC X(2)  VALUE "US".
003000         05  FILLER     PIC X(24) VALUE "CORPORATE_WORKS".
003100         05  FILLER     PIC X(3)  VALUE "095".
003200         05  FILLER     PIC X(12) VALUE "PUBLICATION".
003300         05  FILLER     PIC X(80)
003400             VALUE "CORPORATE AUTHOR (NAME ENDS ' INC.')".
003500     03  CR-RUL-ENTRY-3.
003600         05  FILLER     PIC X(2)  VALUE "US".
003700         05  FILLER     PIC X(24) VALUE "PUBLISHED_1923_TO_1977".
003800         05  FILLER     PIC X(3)  VALUE "095".
003900         05  FILLER     PIC X(12) VALUE "PUBLICATION".
004000         05  FILLER     PIC X(80)
004100             VALUE "PUBLISHED 1923 THRU 1977 - 95 YRS FROM PUB DATE".
004200     03  CR-RUL-ENTRY-4.
004300         05  FILLER     PIC X(2)  VALUE "EU".
004400         05  FILLER     PIC X(24) VALUE "ANONYMOUS_WORKS".
004500         05  FILLER     PIC X(3)  VALUE "070".
004600         05  FILLER     PIC X(12) VALUE "PUBLICATION".
004700         05  FILLER     PIC X(80)
004800             VALUE "NO NAMED AUTHOR - TERM RUNS FROM PUBLICATION".
004900     03  CR-RUL-ENTRY-5.
005000         05  FILLER     PIC X(2)  VALUE "EU".
005100         05  FILLER     PIC X(24) VALUE "COLLABORATIVE_WORKS".
005200         05  FILLER     PIC X(3)  VALUE "070".
005300         05  FILLER     PIC X(12) VALUE "AUTHORDEATH".
005400         05  FILLER     PIC X(80)
005500             VALUE "MULTI-AUTHOR, ALL DEATHS KNOWN - LATEST GOVERNS".
005600     03  CR-RUL-ENTRY-6.
005700         05  FILLER     PIC X(2)  VALUE "GB".
005800         05  FILLER     PIC X(24) VALUE "CROWN_COPYRIGHT".
005900         05  FILLER     PIC X(3)  VALUE "050".
006000         05  FILLER     PIC X(12) VALUE "PUBLICATION".
006100         05  FILLER     PIC X(80)
006200             VALUE "AUTHOR IS THE CROWN - 50 YRS FROM PUBLICATION".
006300*
006400 01  FILLER REDEFINES CR-RUL-TABLE-AREA.
006500     03  CR-RUL-ENTRY   OCCURS 6 TIMES INDEXED BY CR-RUL-IDX.
006600         05  RUL-JUR-CODE       PIC X(2).
006700         05  RUL-TYPE           PIC X(24).
006800         05  RUL-TERM-YEARS     PIC 9(3).
006900         05  RUL-BASE-TYPE      PIC X(12).
007000             88  RUL-BASE-IS-PUBLICATION  VALUE "PUBLICATION".
007100             88  RUL-BASE-IS-AUTH-DEATH   VALUE "AUTHORDEATH".
007200             88  RUL-BASE-IS-FIXED-YEAR   VALUE "FIXEDYEAR".
007300         05  RUL-DESC           PIC X(80).
007400*
007500 01  CR-RUL-COUNT             PIC 9(1) COMP VALUE 6.
