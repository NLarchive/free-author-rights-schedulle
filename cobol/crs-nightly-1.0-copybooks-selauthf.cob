000100*  SELECT clause for the Author master - sequential by Aut-Id.
000200* 13/01/26 crh - Created.
000300* 12/02/26 crh -    .01 Reset to uppercase reserved words - this
000400*                   was the last lowercase member CRUPDT/CRSCHED
000500*                   still COPYd into otherwise-uppercase source.
000600     SELECT  AUTHORS-FILE  ASSIGN  "AUTHORS"
000700             ORGANIZATION  LINE SEQUENTIAL
000800             FILE STATUS   AUT-FILE-STATUS.
