000100*  FD for the Work/Jurisdiction status file.
000200* 15/01/26 crh - Created.
000300*
000400 FD  WJSTATUS-FILE.
000500 COPY "crs-nightly-1.0-copybooks-crwjsrec.cob".
