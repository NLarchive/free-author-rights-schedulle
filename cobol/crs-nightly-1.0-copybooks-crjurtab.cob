000100*****************************************************************
000200*                                                               *
000300*   CR-JUR-TABLE  --  Copyright Jurisdiction Reference Table    *
000400*                                                               *
000500*****************************************************************
000600*  Six jurisdictions, hard loaded in Working-Storage - no file
000700*  is carried for this, there being so few entries and they
000800*  change only when a law changes territory.
000900*
001000*  Loaded below as a block of VALUE clauses then re-mapped by a
001100*  FILLER REDEFINES onto an OCCURS table so AA015 can just
001200*  SEARCH it - see wsnames.cob for the house style this table
001300*  follows.
001400*
001500* 12/01/26 crh - Created for the expiry scheduling job.
001600* 19/01/26 crh -    .01 Added Jur-Special-Flag after CAB asked
001700*                   why EU anon-works rule was not firing.
001800* 02/02/26 crh -    .02 Trailing filler widened ready for a
001900*                   possible 7th territory (AU) - not yet used.
002000*
002100 01  CR-JUR-TABLE-AREA.
002200     03  CR-JUR-ENTRY-1.
002300         05  FILLER           PIC X(3)  VALUE "001".
002400         05  FILLER           PIC X(30) VALUE "UNITED STATES".
002500         05  FILLER           PIC X(2)  VALUE "US".
002600         05  FILLER           PIC X(3)  VALUE "070".
002700         05  FILLER           PIC X(1)  VALUE "Y".
002800         05  FILLER           PIC X(1)  VALUE SPACE.
002900     03  CR-JUR-ENTRY-2.
003000         05  FILLER           PIC X(3)  VALUE "002".
003100         05  FILLER           PIC X(30) VALUE "EUROPEAN UNION".
003200         05  FILLER           PIC X(2)  VALUE "EU".
003300         05  FILLER           PIC X(3)  VALUE "070".
003400         05  FILLER           PIC X(1)  VALUE "Y".
003500         05  FILLER           PIC X(1)  VALUE SPACE.
003600     03  CR-JUR-ENTRY-3.
003700         05  FILLER           PIC X(3)  VALUE "003".
003800         05  FILLER           PIC X(30) VALUE "CANADA".
003900         05  FILLER           PIC X(2)  VALUE "CA".
004000         05  FILLER           PIC X(3)  VALUE "050".
004100         05  FILLER           PIC X(1)  VALUE "N".
004200         05  FILLER           PIC X(1)  VALUE SPACE.
004300     03  CR-JUR-ENTRY-4.
004400         05  FILLER           PIC X(3)  VALUE "004".
004500         05  FILLER           PIC X(30) VALUE "UNITED KINGDOM".
004600         05  FILLER           PIC X(2)  VALUE "GB".
004700         05  FILLER           PIC X(3)  VALUE "070".
004800         05  FILLER           PIC X(1)  VALUE "Y".
004900         05  FILLER           PIC X(1)  VALUE SPACE.
005000     03  CR-JUR-ENTRY-5.
005100         05  FILLER           PIC X(3)  VALUE "005".
005200         05  FILLER           PIC X(30) VALUE "JAPAN".
005300         05  FILLER           PIC X(2)  VALUE "JP".
005400         05  FILLER           PIC X(3)  VALUE "070".
005500         05  FILLER           PIC X(1)  VALUE "N".
005600         05  FILLER           PIC X(1)  VALUE SPACE.
005700     03  CR-JUR-ENTRY-6.
005800         05  FILLER           PIC X(3)  VALUE "006".
005900         05  FILLER           PIC X(30) VALUE "MEXICO".
006000         05  FILLER           PIC X(2)  VALUE "MX".
006100         05  FILLER           PIC X(3)  VALUE "100".
006200         05  FILLER           PIC X(1)  VALUE "N".
006300         05  FILLER           PIC X(1)  VALUE SPACE.
006400*
006500 01  FILLER REDEFINES CR-JUR-TABLE-AREA.
006600     03  CR-JUR-ENTRY   OCCURS 6 TIMES INDEXED BY CR-JUR-IDX,
006700                              CR-JUR-FAN-IDX.
006800         05  JUR-ID             PIC 9(3).
006900         05  JUR-NAME           PIC X(30).
007000         05  JUR-CODE           PIC X(2).
007100         05  JUR-TERM-YEARS     PIC 9(3).
007200         05  JUR-SPECIAL-FLAG   PIC X(1).
007300             88  JUR-HAS-SPECIAL-RULES   VALUE "Y".
007400         05  FILLER             PIC X(1).
007500*
007600 01  CR-JUR-COUNT             PIC 9(1) COMP VALUE 6.
